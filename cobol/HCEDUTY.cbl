000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  PROGRAM NAME: HCEDUTY                                        *
000400*                                                                *
000500*  PROGRAMMER:  R. S. KAMATH                                     *
000600*               HAL LUCKNOW DIVISION - PLANNING CELL             *
000700*                                                                *
000800*  DATE: 04/22/1991                                              *
000900*                                                                *
001000*  OBJECTIVES OF COMPILE UNIT:                                   *
001100*                                                                *
001200*       CLASSIFY A MACHINED PART INTO A DUTY CATEGORY (LIGHT,    *
001300*       MEDIUM OR HEAVY) FROM ITS SHAPE, DIMENSIONS, MATERIAL    *
001400*       AND OPERATION, FOR USE BY THE COST ESTIMATION BATCH      *
001500*       HCEMAIN.                                                 *
001600*                                                                *
001700*  FUNCTION OF THIS COMPILE UNIT:                                *
001800*                                                                *
001900*       CALLED FROM HCEMAIN WHEN A REQUEST DOES NOT CARRY A      *
002000*       DUTY OVERRIDE.  APPLIES THE GEOMETRIC BASE RULE, THE     *
002100*       VOLUME/MATERIAL/OPERATION FALLBACK SCORE, AND THE        *
002200*       MATERIAL AND OPERATION BUMP RULES, IN THAT ORDER.        *
002300******************************************************************
002400*  CHANGE LOG                                                    *
002500*  ----------                                                    *
002600*  04/22/91  RSK  HAL0119  ORIGINAL PROGRAM                      *
002700*  02/14/94  DKV  HAL0402  CORRECTED TITANIUM DOUBLE-BUMP - WAS  *
002800*                          ONLY GOING LIGHT TO MEDIUM, PLANNING  *
002900*                          WANTED TITANIUM PARTS TO NEVER PRICE  *
003000*                          BELOW HEAVY-DUTY MACHINE RATES        *
003100*  11/04/95  DKV  HAL0447  ADDED FALLBACK VOLUME SCORE FOR PARTS *
003200*                          THAT DO NOT MATCH THE PLAIN ROUND/BOX *
003300*                          GEOMETRY TABLE                        *
003400*  08/30/96  DKV  HAL0468  ADDED WELDING TO THE OPERATION BUMP   *
003500*                          LIST ALONGSIDE HEAT TREATMENT         *
003600*  06/17/99  PNM  HAL0512  Y2K REVIEW - NO DATE FIELDS IN THIS   *
003700*                          PROGRAM, SIGNED OFF FOR CENTURY ROLL  *
003800*  01/09/03  SNB  HAL0561  ADDED BOUNDS CHECK ON WS-DUTY-LEVEL   *
003900*                          AFTER A BAD LINK-EDIT PASSED GARBAGE  *
004000*  07/14/04  MTV  HAL0579  ADDED WS-PGM-STATUS PER PLANNING CELL *
004100*                          CODING STANDARD - LETS A CORE DUMP    *
004200*                          SHOW WHERE IN THE CALL THIS UNIT DIED *
004300******************************************************************
004400 PROGRAM-ID.             HCEDUTY.
004500 AUTHOR.                 R S KAMATH.
004600 INSTALLATION.           HAL LUCKNOW DIVISION.
004700 DATE-WRITTEN.           04/22/1991.
004800 DATE-COMPILED.          CURRENT-DATE.
004900 SECURITY.                UNCLASSIFIED - SHOP FLOOR COSTING USE.
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.        IBM-370.
005400 OBJECT-COMPUTER.        IBM-370.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000
006100******************************************************************
006200*  MATERIAL FACTOR TABLE (FALLBACK SCORE)                       *
006300******************************************************************
006400 01  WS-MATERIAL-FACTORS.
006500     05  FILLER                       PIC X(12) VALUE 'ALUMINIUM'.
006600     05  FILLER                       PIC 9V9(2) VALUE 1.00.
006700     05  FILLER                       PIC X(12) VALUE 'STEEL'.
006800     05  FILLER                       PIC 9V9(2) VALUE 3.00.
006900     05  FILLER                       PIC X(12) VALUE 'TITANIUM'.
007000     05  FILLER                       PIC 9V9(2) VALUE 1.70.
007100 01  WS-MATERIAL-TABLE REDEFINES WS-MATERIAL-FACTORS.
007200     05  WS-MAT-ENTRY OCCURS 3 TIMES.
007300         10  WS-MAT-NAME              PIC X(12).
007400         10  WS-MAT-FACTOR            PIC 9V9(2).
007500
007600******************************************************************
007700*  OPERATION FACTOR TABLE (FALLBACK SCORE)                      *
007800******************************************************************
007900 01  WS-OPERATION-FACTORS.
008000     05  FILLER                       PIC X(20) VALUE 'TURNING'.
008100     05  FILLER                       PIC 9V9(2) VALUE 1.00.
008200     05  FILLER                       PIC X(20) VALUE 'MILLING'.
008300     05  FILLER                       PIC 9V9(2) VALUE 1.50.
008400     05  FILLER                       PIC X(20) VALUE 'DRILLING'.
008500     05  FILLER                       PIC 9V9(2) VALUE 0.80.
008600     05  FILLER                       PIC X(20) VALUE 'GRINDING'.
008700     05  FILLER                       PIC 9V9(2) VALUE 1.20.
008800     05  FILLER                       PIC X(20) VALUE 'BORING'.
008900     05  FILLER                       PIC 9V9(2) VALUE 1.30.
009000     05  FILLER                       PIC X(20) VALUE
009100                                           'HEAT TREATMENT'.
009200     05  FILLER                       PIC 9V9(2) VALUE 2.00.
009300     05  FILLER                       PIC X(20) VALUE 'WELDING'.  HAL0468 
009400     05  FILLER                       PIC 9V9(2) VALUE 1.80.
009500     05  FILLER                       PIC X(20) VALUE
009600                                           'SURFACE TREATMENT'.
009700     05  FILLER                       PIC 9V9(2) VALUE 1.00.
009800 01  WS-OPERATION-TABLE REDEFINES WS-OPERATION-FACTORS.
009900     05  WS-OPR-ENTRY OCCURS 8 TIMES.
010000         10  WS-OPR-NAME              PIC X(20).
010100         10  WS-OPR-FACTOR            PIC 9V9(2).
010200
010300******************************************************************
010400*  WORKING FIELDS                                                *
010500******************************************************************
010600 01  WS-SWITCHES.
010700     05  WS-GEOMETRIC-MATCH-SW        PIC X(01) VALUE 'N'.
010800         88  WS-GEOMETRIC-MATCHED         VALUE 'Y'.
010900     05  WS-TABLE-IDX                 PIC 9(02) COMP VALUE 0.
011000
011100 77  WS-PGM-STATUS                    PIC X(20) VALUE 'DUMMY'.   HAL0579
011200 01  WS-DUTY-LEVEL                    PIC 9(01) COMP VALUE 1.
011300     88  WS-DUTY-IS-LIGHT                 VALUE 1.
011400     88  WS-DUTY-IS-MEDIUM                VALUE 2.
011500     88  WS-DUTY-IS-HEAVY                 VALUE 3.
011600 01  WS-DUTY-LEVEL-D REDEFINES WS-DUTY-LEVEL PIC 9(01).
011700
011800 01  WS-MAX-DIMENSION                 PIC 9(05)V99 COMP-3.
011900 01  WS-DIM-PAIR REDEFINES WS-MAX-DIMENSION.
012000     05  WS-DIM-PAIR-BYTES            PIC X(04).
012100
012200 01  WS-SCORE-WORK.
012300     05  WS-SEL-MAT-FACTOR            PIC 9V9(2) COMP-3.
012400     05  WS-SEL-OPR-FACTOR            PIC 9V9(2) COMP-3.
012500     05  WS-VOLUME-MILLIONS           PIC 9(05)V9(04) COMP-3.
012600     05  WS-FALLBACK-SCORE            PIC 9(05)V9(04) COMP-3.
012700
012800 LINKAGE SECTION.
012900 COPY HCEDTYLK.
013000
013100 PROCEDURE DIVISION USING HCEDTY-PARM.
013200
013300 PG000-MAIN-LOGIC.
013400     MOVE 'CLASSIFYING DUTY' TO WS-PGM-STATUS.
013500     MOVE 0 TO DTY-RETCODE.
013600*          START LIGHT AND LET THE RULES BELOW BUMP US UP - NO
013700*          RULE EVER LOWERS THE DUTY LEVEL ONCE SET.
013800     MOVE 1 TO WS-DUTY-LEVEL.
013900     PERFORM 1000-GEOMETRIC-BASE THRU 1000-EXIT.
014000*          GEOMETRY TABLE ONLY FIRES FOR A CLEAN BOX OR ROUND -
014100*          ANYTHING ELSE (TUBE, BRACKET, CASTING) FALLS THROUGH.
014200     IF NOT WS-GEOMETRIC-MATCHED
014300         PERFORM 2000-FALLBACK-SCORE THRU 2000-EXIT
014400     END-IF.
014500     PERFORM 3000-MATERIAL-ADJUST THRU 3000-EXIT.
014600     PERFORM 4000-OPERATION-ADJUST THRU 4000-EXIT.
014700     PERFORM 5000-SET-DUTY-OUT THRU 5000-EXIT.
014800     GOBACK.
014900
015000******************************************************************
015100*  1000-GEOMETRIC-BASE - APPLY THE PLAIN ROUND/BOX SIZE TABLE   *
015200*                                                                *
015300*  A BOX PART IS SIZED BY ITS LARGEST OF LENGTH/BREADTH/HEIGHT;  *
015400*  A ROUND PART IS SIZED BY DIAMETER AND LENGTH TOGETHER.  BOTH  *
015500*  DIMENSIONS COME IN AS MILLIMETRES.  A PART THAT IS NEITHER A  *
015600*  CLEAN BOX NOR A CLEAN ROUND (OR THAT HAS A ZERO DIMENSION)    *
015700*  LEAVES WS-GEOMETRIC-MATCH-SW AT 'N' AND FALLS TO THE VOLUME   *
015800*  FALLBACK SCORE IN 2000-FALLBACK-SCORE INSTEAD.                *
015900******************************************************************
016000 1000-GEOMETRIC-BASE.
016100     MOVE 'N' TO WS-GEOMETRIC-MATCH-SW.
016200*          BOX RULE - 750 AND 1500 MM ARE THE LIGHT/MEDIUM AND
016300*          MEDIUM/HEAVY BREAKS ON THE LARGEST SIDE.
016400     IF DTY-SHAPE = 'B'
016500        AND DTY-LENGTH  > 0
016600        AND DTY-BREADTH > 0
016700        AND DTY-HEIGHT  > 0
016800         MOVE 'Y' TO WS-GEOMETRIC-MATCH-SW
016900         MOVE DTY-LENGTH TO WS-MAX-DIMENSION
017000         IF DTY-BREADTH > WS-MAX-DIMENSION
017100             MOVE DTY-BREADTH TO WS-MAX-DIMENSION
017200         END-IF
017300         IF DTY-HEIGHT > WS-MAX-DIMENSION
017400             MOVE DTY-HEIGHT TO WS-MAX-DIMENSION
017500         END-IF
017600         IF WS-MAX-DIMENSION NOT > 750
017700             MOVE 1 TO WS-DUTY-LEVEL
017800         ELSE
017900             IF WS-MAX-DIMENSION NOT > 1500
018000                 MOVE 2 TO WS-DUTY-LEVEL
018100             ELSE
018200                 MOVE 3 TO WS-DUTY-LEVEL
018300             END-IF
018400         END-IF
018500     END-IF.
018600*          ROUND RULE - 100/300 MM DIAMETER AND 300/1200 MM
018700*          LENGTH ARE THE SAME THREE-WAY LIGHT/MEDIUM/HEAVY SPLIT.
018800     IF DTY-SHAPE = 'R'
018900        AND DTY-DIAMETER > 0
019000        AND DTY-LENGTH   > 0
019100         MOVE 'Y' TO WS-GEOMETRIC-MATCH-SW
019200         IF DTY-DIAMETER NOT > 100 AND DTY-LENGTH NOT > 300
019300             MOVE 1 TO WS-DUTY-LEVEL
019400         ELSE
019500             IF DTY-DIAMETER NOT > 300 AND DTY-LENGTH NOT > 1200
019600                 MOVE 2 TO WS-DUTY-LEVEL
019700             ELSE
019800                 MOVE 3 TO WS-DUTY-LEVEL
019900             END-IF
020000         END-IF
020100     END-IF.
020200 1000-EXIT. EXIT.
020300
020400******************************************************************
020500*  2000-FALLBACK-SCORE - VOLUME X MATERIAL X OPERATION SCORE    *
020600*                                                                *
020700*  PLANNING'S ORIGINAL FIX FOR IRREGULAR SHAPES (CASTINGS,       *
020800*  BRACKETS, TUBE STOCK) THAT NEVER MATCH THE PLAIN BOX/ROUND    *
020900*  TABLE ABOVE.  VOLUME COMES IN CUBIC MM SO IT IS SCALED DOWN   *
021000*  TO MILLIONS FIRST OR THE SCORE WOULD ALWAYS TRIP HEAVY.       *
021100******************************************************************
021200 2000-FALLBACK-SCORE.                                             HAL0447
021300*          UNMATCHED MATERIAL/OPERATION NAMES LEAVE THE FACTOR AT
021400*          1.00 - NEITHER SCAN REJECTS, THEY JUST DO NOT SCORE.
021500     MOVE 1.00 TO WS-SEL-MAT-FACTOR.
021600     PERFORM 2100-SCAN-MATERIAL THRU 2100-EXIT
021700             VARYING WS-TABLE-IDX FROM 1 BY 1
021800             UNTIL WS-TABLE-IDX > 3.
021900     MOVE 1.00 TO WS-SEL-OPR-FACTOR.
022000     PERFORM 2200-SCAN-OPERATION THRU 2200-EXIT
022100             VARYING WS-TABLE-IDX FROM 1 BY 1
022200             UNTIL WS-TABLE-IDX > 8.
022300     COMPUTE WS-VOLUME-MILLIONS ROUNDED =
022400             DTY-VOLUME / 1000000.
022500     COMPUTE WS-FALLBACK-SCORE ROUNDED =
022600             WS-VOLUME-MILLIONS * WS-SEL-MAT-FACTOR *
022700             WS-SEL-OPR-FACTOR.
022800*          SCORE BREAKS AT 5 AND 20 - TUNED BY PLANNING AGAINST
022900*          A YEAR OF ACTUAL SHOP FLOOR HOURS, NOT DERIVED.
023000     IF WS-FALLBACK-SCORE < 5
023100         MOVE 1 TO WS-DUTY-LEVEL
023200     ELSE
023300         IF WS-FALLBACK-SCORE < 20
023400             MOVE 2 TO WS-DUTY-LEVEL
023500         ELSE
023600             MOVE 3 TO WS-DUTY-LEVEL
023700         END-IF
023800     END-IF.
023900 2000-EXIT. EXIT.
024000
024100 2100-SCAN-MATERIAL.
024200     IF WS-MAT-NAME (WS-TABLE-IDX) = DTY-MATERIAL
024300         MOVE WS-MAT-FACTOR (WS-TABLE-IDX) TO WS-SEL-MAT-FACTOR
024400     END-IF.
024500 2100-EXIT. EXIT.
024600
024700 2200-SCAN-OPERATION.
024800     IF WS-OPR-NAME (WS-TABLE-IDX) = DTY-OPERATION
024900         MOVE WS-OPR-FACTOR (WS-TABLE-IDX) TO WS-SEL-OPR-FACTOR
025000     END-IF.
025100 2200-EXIT. EXIT.
025200
025300******************************************************************
025400*  3000-MATERIAL-ADJUST - STEEL/TITANIUM BUMP RULE              *
025500*                                                                *
025600*  HAL0402 - TITANIUM PARTS DOUBLE-BUMP (LIGHT TO MEDIUM AND     *
025700*  THEN MEDIUM TO HEAVY, WHICHEVER APPLIES) SO THEY NEVER PRICE  *
025800*  BELOW A HEAVY-DUTY MACHINE RATE.  STEEL ONLY BUMPS ONCE, OFF  *
025900*  OF LIGHT.                                                     *
026000******************************************************************
026100 3000-MATERIAL-ADJUST.
026200*          FIRST BUMP - LIGHT STEEL OR TITANIUM GOES TO MEDIUM.
026300     IF (DTY-MATERIAL = 'STEEL' OR DTY-MATERIAL = 'TITANIUM')     HAL0402
026400        AND WS-DUTY-IS-LIGHT
026500         PERFORM 3900-BUMP-DUTY THRU 3900-EXIT
026600     END-IF.
026700*          SECOND BUMP - TITANIUM ONLY, MEDIUM GOES TO HEAVY.
026800     IF DTY-MATERIAL = 'TITANIUM' AND WS-DUTY-IS-MEDIUM
026900         PERFORM 3900-BUMP-DUTY THRU 3900-EXIT
027000     END-IF.
027100 3000-EXIT. EXIT.
027200
027300*  3900-BUMP-DUTY - SHARED ONE-STEP RAISE, CEILINGED AT HEAVY SO
027400*  NO CALLER CAN PUSH THE LEVEL PAST 3 NO MATTER HOW MANY RULES
027500*  FIRE FOR THE SAME PART.
027600 3900-BUMP-DUTY.
027700     IF WS-DUTY-LEVEL < 3
027800         ADD 1 TO WS-DUTY-LEVEL
027900     END-IF.
028000 3900-EXIT. EXIT.
028100
028200******************************************************************
028300*  4000-OPERATION-ADJUST - HEAT TREATMENT / WELDING BUMP RULE   *
028400*                                                                *
028500*  HAL0468 ADDED WELDING ALONGSIDE THE ORIGINAL HEAT TREATMENT   *
028600*  BUMP - BOTH OPERATIONS RUN THE PART THROUGH EQUIPMENT THAT    *
028700*  JUSTIFIES ONE STEP MORE DUTY REGARDLESS OF GEOMETRY OR        *
028800*  MATERIAL SCORE.                                               *
028900******************************************************************
029000 4000-OPERATION-ADJUST.
029100     IF DTY-OPERATION = 'HEAT TREATMENT' OR
029200        DTY-OPERATION = 'WELDING'
029300         PERFORM 3900-BUMP-DUTY THRU 3900-EXIT
029400     END-IF.
029500 4000-EXIT. EXIT.
029600
029700******************************************************************
029800*  5000-SET-DUTY-OUT - EDIT NUMERIC LEVEL BACK TO DUTY NAME     *
029900*                                                                *
030000*  HAL0561 - THE BOUNDS CHECK BELOW IS THE BELT-AND-BRACES FIX   *
030100*  FOR THE BAD LINK-EDIT INCIDENT - IF WS-DUTY-LEVEL EVER ARRIVES*
030200*  HERE OUTSIDE 1-3, FORCE IT BACK TO LIGHT RATHER THAN LET THE  *
030300*  EVALUATE BELOW FALL THROUGH WITH NO MATCHING WHEN AND LEAVE   *
030400*  DTY-DUTY-OUT SPACES.                                          *
030500******************************************************************
030600 5000-SET-DUTY-OUT.
030700     IF WS-DUTY-LEVEL < 1 OR WS-DUTY-LEVEL > 3
030800         MOVE 1 TO WS-DUTY-LEVEL
030900     END-IF.
031000     EVALUATE TRUE
031100         WHEN WS-DUTY-IS-LIGHT
031200             MOVE 'LIGHT ' TO DTY-DUTY-OUT
031300         WHEN WS-DUTY-IS-MEDIUM
031400             MOVE 'MEDIUM' TO DTY-DUTY-OUT
031500         WHEN WS-DUTY-IS-HEAVY
031600             MOVE 'HEAVY ' TO DTY-DUTY-OUT
031700     END-EVALUATE.
031800 5000-EXIT. EXIT.
