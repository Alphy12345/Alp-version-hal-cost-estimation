000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = HCERES                                    *
000400*                                                                *
000500* DESCRIPTIVE NAME = HAL Cost Estimation - Estimation Result     *
000600*                     record layout (file RESULTOUT).            *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      One output entry per input request, including rejected   *
001000*      requests (RES-STATUS not equal to "OK").  This is the     *
001100*      full cost breakdown used by downstream costing/costing-   *
001200*      review systems and by the printed estimation report.      *
001300*----------------------------------------------------------------*
001400* CHANGE ACTIVITY :                                               *
001500*   DATE     BY   TICKET   REMARKS                                *
001600*   03/11/91  RSK  HAL0114  ORIGINAL LAYOUT                       *
001700*   09/02/93  DKV  HAL0388  ADDED RES-OUTSRC-MHR FOR MAKE/BUY     *
001800*                           COMPARISON REQUESTED BY PLANNING      *
001900*   06/17/99  PNM  HAL0512  Y2K - NO DATE FIELDS, SIGNED OFF      *
002000******************************************************************
002100 01  HCE-RESULT-RECORD.
002200     05  RES-REQ-ID                   PIC X(08).
002300     05  RES-STATUS                   PIC X(02).
002400         88  RES-STATUS-OK                VALUE 'OK'.
002500         88  RES-STATUS-BAD-DIMS          VALUE 'E1'.
002600         88  RES-STATUS-NO-MACHINE        VALUE 'E2'.
002700         88  RES-STATUS-NO-MHR            VALUE 'E3'.
002800     05  RES-DUTY                     PIC X(06).
002900     05  RES-MACHINE-NAME             PIC X(30).
003000     05  RES-MACHINE-CAT              PIC X(12).
003100     05  RES-SHAPE                    PIC X(01).
003200     05  RES-VOLUME                   PIC 9(11)V99.
003300     05  RES-MAN-HOURS                PIC 9(03)V9(04).
003400     05  RES-MHR                      PIC 9(07)V99.
003500     05  RES-WAGE-RATE                PIC 9(05)V99.
003600     05  RES-BASIC-COST               PIC 9(09)V99.
003700     05  RES-OVERHEADS                PIC 9(05)V99.
003800     05  RES-PROFIT                   PIC 9(09)V99.
003900     05  RES-PACK-FWD                 PIC 9(09)V99.
004000     05  RES-UNIT-COST                PIC 9(09)V99.
004100     05  RES-TOTAL-COST               PIC 9(11)V99.
004200     05  RES-OUTSRC-MHR               PIC 9(07)V99.               HAL0388 
004300     05  RES-COST-VIEW REDEFINES RES-TOTAL-COST.
004400         10  RES-TOTAL-COST-WHOLE     PIC 9(11).
004500         10  RES-TOTAL-COST-DEC       PIC 99.
004600     05  FILLER                       PIC X(22).
