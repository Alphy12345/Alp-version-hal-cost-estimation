000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = HCEWAGLK                                  *
000400*                                                                *
000500* DESCRIPTIVE NAME = HAL Cost Estimation - Linkage parameter     *
000600*                     block for CALL 'HCEWAGE' (operator wage    *
000700*                     rate rule).                                *
000800*                                                                *
000900* FUNCTION =                                                     *
001000*      Passes the resolved machine category in, returns the     *
001100*      hourly operator wage rate (C in the cost formula).        *
001200*----------------------------------------------------------------*
001300* CHANGE ACTIVITY :                                               *
001400*   DATE     BY   TICKET   REMARKS                                *
001500*   04/22/91  RSK  HAL0119  ORIGINAL LINKAGE BLOCK                *
001600*   08/30/96  DKV  HAL0468  MONTHLY WAGE TABLE MOVED HERE FROM    *
001700*                           HCECOST SO PAYROLL RATE CHANGES ARE   *
001800*                           ONE-PLACE MAINTENANCE                 *
001900******************************************************************
002000 01  HCEWAG-PARM.
002100* INPUT
002200     05  WAG-CATEGORY-IN              PIC X(12).
002300* OUTPUT
002400     05  WAG-MONTHLY-WAGE-OUT         PIC 9(07)V99.               HAL0468 
002500     05  WAG-WAGE-RATE-OUT            PIC 9(05)V99.
002600     05  FILLER                       PIC X(12).
