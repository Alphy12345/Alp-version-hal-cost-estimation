000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  PROGRAM NAME: HCEMSEL                                        *
000400*                                                                *
000500*  PROGRAMMER:  R. S. KAMATH                                     *
000600*               HAL LUCKNOW DIVISION - PLANNING CELL             *
000700*                                                                *
000800*  DATE: 04/22/1991                                              *
000900*                                                                *
001000*  OBJECTIVES OF COMPILE UNIT:                                   *
001100*                                                                *
001200*       AUTO-SELECT A MACHINE CATEGORY AND MACHINE NAME FOR A    *
001300*       REQUEST THAT DID NOT SUPPLY AN EXPLICIT MACHINE NAME,    *
001400*       AND CLASSIFY A SUPPLIED MACHINE NAME BACK TO A CATEGORY  *
001500*       WHEN THE MACHINE WAS GIVEN.                              *
001600*                                                                *
001700*  FUNCTION OF THIS COMPILE UNIT:                                *
001800*                                                                *
001900*       ONE CU SERVES THREE CALLS FROM HCEMAIN, SELECTED BY      *
002000*       MSL-FUNCTION IN THE LINKAGE BLOCK - SEE HCEMSLLK.        *
002100******************************************************************
002200*  CHANGE LOG                                                    *
002300*  ----------                                                    *
002400*  04/22/91  RSK  HAL0119  ORIGINAL PROGRAM (SELECT-CATEGORY     *
002500*                          AND SELECT-MACH-NAME FUNCTIONS ONLY) *
002600*  02/14/94  DKV  HAL0402  ADDED CATEGORY-FROM-NAME FUNCTION SO  *
002700*                          A SUPPLIED MACHINE NAME CAN STILL BE  *
002800*                          PRICED AT THE RIGHT WAGE/MHR BAND     *
002900*  11/04/95  DKV  HAL0447  ADDED SPM ROW TO THE NAME TABLE       *
003000*  06/17/99  PNM  HAL0512  Y2K REVIEW - NO DATE FIELDS, OK       *
003100*  07/14/04  MTV  HAL0579  ADDED WS-PGM-STATUS PER PLANNING CELL *
003200*                          CODING STANDARD - LETS A CORE DUMP    *
003300*                          SHOW WHICH LOOKUP WAS RUNNING         *
003400******************************************************************
003500 PROGRAM-ID.             HCEMSEL.
003600 AUTHOR.                 R S KAMATH.
003700 INSTALLATION.           HAL LUCKNOW DIVISION.
003800 DATE-WRITTEN.           04/22/1991.
003900 DATE-COMPILED.          CURRENT-DATE.
004000 SECURITY.                UNCLASSIFIED - SHOP FLOOR COSTING USE.
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.        IBM-370.
004500 OBJECT-COMPUTER.        IBM-370.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100
005200 77  WS-PGM-STATUS                    PIC X(20) VALUE 'DUMMY'.   HAL0579
005300
005400******************************************************************
005500*  MACHINE NAME TABLE - (OPERATION, CATEGORY) TO MACHINE NAME.  *
005600*  FIVE OPERATIONS, FOUR CATEGORIES EACH - CONVENTIONAL, CNC     *
005700*  3-AXIS, CNC 5-AXIS AND SPECIAL PURPOSE.  ADD A ROW HERE (AND  *
005800*  BUMP THE OCCURS COUNT) THE DAY A SIXTH OPERATION IS ADDED TO  *
005900*  THE SHOP FLOOR.                                               *
006000******************************************************************
006100 01  WS-MACHINE-NAME-ROWS.
006200     05  FILLER PIC X(20) VALUE 'TURNING'.
006300     05  FILLER PIC X(30) VALUE 'Conventional Lathe'.
006400     05  FILLER PIC X(30) VALUE 'CNC Lathe - 3 Axis'.
006500     05  FILLER PIC X(30) VALUE 'CNC Lathe - 5 Axis'.
006600     05  FILLER PIC X(30) VALUE 'Special Purpose Lathe'.
006700     05  FILLER PIC X(20) VALUE 'MILLING'.
006800     05  FILLER PIC X(30) VALUE 'Conventional Milling Machine'.
006900     05  FILLER PIC X(30) VALUE 'CNC Milling - 3 Axis'.
007000     05  FILLER PIC X(30) VALUE 'CNC Milling - 5 Axis'.
007100     05  FILLER PIC X(30) VALUE 'Special Purpose Mill'.
007200     05  FILLER PIC X(20) VALUE 'DRILLING'.
007300     05  FILLER PIC X(30) VALUE 'Conventional Drill Press'.
007400     05  FILLER PIC X(30) VALUE 'CNC Drilling Machine'.
007500     05  FILLER PIC X(30) VALUE 'CNC Multi-Axis Drill'.
007600     05  FILLER PIC X(30) VALUE 'Special Purpose Drill'.
007700     05  FILLER PIC X(20) VALUE 'GRINDING'.
007800     05  FILLER PIC X(30) VALUE 'Conventional Grinder'.
007900     05  FILLER PIC X(30) VALUE 'CNC Grinder'.
008000     05  FILLER PIC X(30) VALUE 'CNC Precision Grinder'.
008100     05  FILLER PIC X(30) VALUE 'Special Purpose Grinder'.
008200     05  FILLER PIC X(20) VALUE 'BORING'.
008300     05  FILLER PIC X(30) VALUE 'Conventional Boring Machine'.
008400     05  FILLER PIC X(30) VALUE 'CNC Boring Machine'.
008500     05  FILLER PIC X(30) VALUE 'CNC Horizontal Boring'.
008600     05  FILLER PIC X(30) VALUE 'Special Purpose Boring'.
008700 01  WS-MACHINE-NAME-TABLE REDEFINES WS-MACHINE-NAME-ROWS.
008800     05  WS-MNM-ROW OCCURS 5 TIMES INDEXED BY WS-MNM-IDX.
008900         10  WS-MNM-OPERATION         PIC X(20).
009000         10  WS-MNM-CONVENTIONAL      PIC X(30).
009100         10  WS-MNM-CNC-3AXIS         PIC X(30).
009200         10  WS-MNM-CNC-5AXIS         PIC X(30).
009300         10  WS-MNM-SPM               PIC X(30).                  HAL0447 
009400
009500******************************************************************
009600*  WORKING FIELDS - THE 3000-CATEGORY-FROM-NAME SCAN SWITCHES,   *
009700*  THE SEARCH-FOUND SWITCH FOR 2000-SELECT-MACHINE-NAME, AND     *
009800*  THE "UNKNOWN OPERATION" FALLBACK NAME BUILT AT THE BOTTOM.    *
009900******************************************************************
010000 01  WS-SWITCHES.
010100     05  WS-ROW-FOUND-SW              PIC X(01) VALUE 'N'.
010200         88  WS-ROW-WAS-FOUND             VALUE 'Y'.
010300
010400 01  WS-NAME-SCAN.
010500     05  WS-NAME-UPPER                PIC X(30).
010600     05  WS-SCAN-POS                  PIC 9(02) COMP.
010700     05  WS-HAS-CNC-OR-PREC           PIC X(01) VALUE 'N'.
010800         88  WS-CNC-OR-PREC-FOUND         VALUE 'Y'.
010900     05  WS-HAS-5AXIS                 PIC X(01) VALUE 'N'.
011000         88  WS-5AXIS-FOUND               VALUE 'Y'.
011100     05  WS-HAS-SPM                   PIC X(01) VALUE 'N'.
011200         88  WS-SPM-FOUND                 VALUE 'Y'.
011300 01  WS-MACHINE-NAME-DUMP REDEFINES WS-MACHINE-NAME-ROWS
011400                                      PIC X(700).
011500
011600 01  WS-UNKNOWN-NAME.
011700     05  WS-UNKNOWN-CATEGORY          PIC X(12).
011800     05  FILLER                       PIC X(01) VALUE SPACE.
011900     05  FILLER                       PIC X(07) VALUE 'Machine'.
012000 01  WS-UNKNOWN-NAME-R REDEFINES WS-UNKNOWN-NAME.
012100     05  WS-UNKNOWN-NAME-BYTES        PIC X(20).
012200
012300 LINKAGE SECTION.
012400 COPY HCEMSLLK.
012500
012600 PROCEDURE DIVISION USING HCEMSL-PARM.
012700
012800******************************************************************
012900*  PG000-MAIN-LOGIC - ONE COMPILE UNIT, THREE FUNCTIONS.  THE    *
013000*  CALLER (HCEMAIN) SETS MSL-FUNCTION BEFORE EACH CALL - '1' TO  *
013100*  PICK A CATEGORY, '2' TO TURN A CATEGORY INTO A MACHINE NAME,  *
013200*  '3' TO WORK BACKWARDS FROM A SUPPLIED NAME TO ITS CATEGORY.   *
013300*  SEE HCEMSLLK FOR THE 88-LEVELS THAT NAME THESE THREE VALUES.  *
013400******************************************************************
013500 PG000-MAIN-LOGIC.
013600     MOVE 'SELECTING MACHINE' TO WS-PGM-STATUS.
013700     EVALUATE TRUE
013800         WHEN MSL-SELECT-CATEGORY
013900             PERFORM 1000-SELECT-CATEGORY THRU 1000-EXIT
014000         WHEN MSL-SELECT-MACH-NAME
014100             PERFORM 2000-SELECT-MACHINE-NAME THRU 2000-EXIT
014200         WHEN MSL-CATEGORY-FROM-NAME
014300             PERFORM 3000-CATEGORY-FROM-NAME THRU 3000-EXIT
014400     END-EVALUATE.
014500     GOBACK.
014600
014700******************************************************************
014800*  1000-SELECT-CATEGORY - DUTY/MATERIAL TO MACHINE CATEGORY.    *
014900*  HEAVY DUTY OR TITANIUM STOCK NEEDS THE RIGIDITY OF A 5-AXIS   *
015000*  CNC MACHINE; MEDIUM DUTY GOES TO A 3-AXIS CNC; EVERYTHING     *
015100*  ELSE (LIGHT DUTY, ORDINARY MATERIAL) RUNS CONVENTIONAL.       *
015200******************************************************************
015300 1000-SELECT-CATEGORY.
015400     IF MSL-DUTY-IN = 'HEAVY ' OR MSL-MATERIAL-IN = 'TITANIUM'
015500         MOVE 'CNC_5AXIS   ' TO MSL-CATEGORY-OUT
015600     ELSE
015700         IF MSL-DUTY-IN = 'MEDIUM'
015800             MOVE 'CNC_3AXIS   ' TO MSL-CATEGORY-OUT
015900         ELSE
016000             MOVE 'CONVENTIONAL' TO MSL-CATEGORY-OUT
016100         END-IF
016200     END-IF.
016300 1000-EXIT. EXIT.
016400
016500******************************************************************
016600*  2000-SELECT-MACHINE-NAME - (OPERATION, CATEGORY) TO NAME.    *
016700*  MSL-CATEGORY-OUT IS EXPECTED ALREADY SET, EITHER BY A PRIOR   *
016800*  CALL TO 1000-SELECT-CATEGORY IN THE SAME REQUEST OR CARRIED   *
016900*  OVER FROM THE CALLER'S OWN WORKING STORAGE.                   *
017000******************************************************************
017100 2000-SELECT-MACHINE-NAME.
017200     MOVE 'N' TO WS-ROW-FOUND-SW.
017300     SEARCH WS-MNM-ROW VARYING WS-MNM-IDX
017400         AT END
017500             NEXT SENTENCE
017600         WHEN WS-MNM-OPERATION (WS-MNM-IDX) = MSL-OPERATION-IN
017700             SET WS-ROW-WAS-FOUND TO TRUE
017800     END-SEARCH.
017900     IF WS-ROW-WAS-FOUND
018000         EVALUATE MSL-CATEGORY-OUT
018100             WHEN 'CONVENTIONAL'
018200                 MOVE WS-MNM-CONVENTIONAL (WS-MNM-IDX)
018300                      TO MSL-MACHINE-NAME-OUT
018400             WHEN 'CNC_3AXIS   '
018500                 MOVE WS-MNM-CNC-3AXIS (WS-MNM-IDX)
018600                      TO MSL-MACHINE-NAME-OUT
018700             WHEN 'CNC_5AXIS   '
018800                 MOVE WS-MNM-CNC-5AXIS (WS-MNM-IDX)
018900                      TO MSL-MACHINE-NAME-OUT
019000             WHEN 'SPM         '
019100                 MOVE WS-MNM-SPM (WS-MNM-IDX)
019200                      TO MSL-MACHINE-NAME-OUT
019300         END-EVALUATE
019400     ELSE
019500         MOVE MSL-CATEGORY-OUT TO WS-UNKNOWN-CATEGORY
019600         MOVE WS-UNKNOWN-NAME-BYTES TO MSL-MACHINE-NAME-OUT
019700     END-IF.
019800 2000-EXIT. EXIT.
019900
020000******************************************************************
020100*  3000-CATEGORY-FROM-NAME - CASE-INSENSITIVE SCAN OF NAME.     *
020200*  USED WHEN THE REQUEST NAMED ITS OWN MACHINE (SEE HCEMAIN'S    *
020300*  1050-RESOLVE-MACHINE) AND HCECOST STILL NEEDS A CATEGORY TO   *
020400*  PRICE THE WAGE RATE CORRECTLY.  A BLANK NAME IS TREATED AS    *
020500*  CONVENTIONAL RATHER THAN REJECTED - THIS FUNCTION NEVER SETS  *
020600*  AN ERROR STATUS OF ITS OWN.                                   *
020700******************************************************************
020800 3000-CATEGORY-FROM-NAME.                                         HAL0402
020900     MOVE MSL-MACHINE-NAME-IN TO WS-NAME-UPPER.
021000     INSPECT WS-NAME-UPPER CONVERTING
021100         'abcdefghijklmnopqrstuvwxyz' TO
021200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
021300     MOVE 'N' TO WS-HAS-CNC-OR-PREC.
021400     MOVE 'N' TO WS-HAS-5AXIS.
021500     MOVE 'N' TO WS-HAS-SPM.
021600     IF WS-NAME-UPPER = SPACES
021700         MOVE 'CONVENTIONAL' TO MSL-CATEGORY-OUT
021800         GO TO 3000-EXIT
021900     END-IF.
022000*          THREE INDEPENDENT WORD SCANS, EACH SETTING ITS OWN
022100*          SWITCH - A NAME CAN TRIP MORE THAN ONE (E.G. "CNC
022200*          5-AXIS MILL") SO THE ORDER OF THE EVALUATE BELOW,
022300*          NOT THE ORDER OF THE SCANS, DECIDES THE FINAL CATEGORY.
022400     PERFORM 3100-SCAN-CNC-PREC THRU 3100-EXIT.
022500     PERFORM 3200-SCAN-5AXIS THRU 3200-EXIT.
022600     PERFORM 3300-SCAN-SPM THRU 3300-EXIT.
022700     IF WS-CNC-OR-PREC-FOUND
022800         IF WS-5AXIS-FOUND
022900             MOVE 'CNC_5AXIS   ' TO MSL-CATEGORY-OUT
023000         ELSE
023100             MOVE 'CNC_3AXIS   ' TO MSL-CATEGORY-OUT
023200         END-IF
023300     ELSE
023400         IF WS-SPM-FOUND
023500             MOVE 'SPM         ' TO MSL-CATEGORY-OUT
023600         ELSE
023700             MOVE 'CONVENTIONAL' TO MSL-CATEGORY-OUT
023800         END-IF
023900     END-IF.
024000 3000-EXIT. EXIT.
024100
024200******************************************************************
024300*  3100-SCAN-CNC-PREC - TRUE IF THE NAME CONTAINS "CNC" OR       *
024400*  "PRECISION".  CNC PRECISION GRINDERS CARRY "PRECISION"        *
024500*  RATHER THAN "CNC" IN THEIR CATALOG NAME, HENCE THE SECOND     *
024600*  SCAN - SEE THE GRINDING ROW OF THE MACHINE NAME TABLE.        *
024700******************************************************************
024800 3100-SCAN-CNC-PREC.
024900     MOVE 0 TO WS-SCAN-POS.
025000     INSPECT WS-NAME-UPPER TALLYING WS-SCAN-POS
025100         FOR ALL 'CNC'.
025200     IF WS-SCAN-POS > 0
025300         SET WS-CNC-OR-PREC-FOUND TO TRUE
025400     END-IF.
025500     MOVE 0 TO WS-SCAN-POS.
025600     INSPECT WS-NAME-UPPER TALLYING WS-SCAN-POS
025700         FOR ALL 'PRECISION'.
025800     IF WS-SCAN-POS > 0
025900         SET WS-CNC-OR-PREC-FOUND TO TRUE
026000     END-IF.
026100 3100-EXIT. EXIT.
026200
026300******************************************************************
026400*  3200-SCAN-5AXIS - TRUE IF THE NAME CONTAINS THE DIGIT '5' OR  *
026500*  THE WORD "FIVE" - CATALOG NAMES ARE NOT CONSISTENT ABOUT      *
026600*  WHICH FORM THEY USE FOR THE AXIS COUNT.                      *
026700******************************************************************
026800 3200-SCAN-5AXIS.
026900     MOVE 0 TO WS-SCAN-POS.
027000     INSPECT WS-NAME-UPPER TALLYING WS-SCAN-POS FOR ALL '5'.
027100     IF WS-SCAN-POS > 0
027200         SET WS-5AXIS-FOUND TO TRUE
027300     END-IF.
027400     MOVE 0 TO WS-SCAN-POS.
027500     INSPECT WS-NAME-UPPER TALLYING WS-SCAN-POS FOR ALL 'FIVE'.
027600     IF WS-SCAN-POS > 0
027700         SET WS-5AXIS-FOUND TO TRUE
027800     END-IF.
027900 3200-EXIT. EXIT.
028000
028100******************************************************************
028200*  3300-SCAN-SPM - TRUE IF THE NAME CONTAINS "SPM" OR "SPECIAL". *
028300*  CATCHES BOTH THE ABBREVIATED AND SPELLED-OUT CATALOG FORMS OF *
028400*  "SPECIAL PURPOSE MACHINE".                                    *
028500******************************************************************
028600 3300-SCAN-SPM.
028700     MOVE 0 TO WS-SCAN-POS.
028800     INSPECT WS-NAME-UPPER TALLYING WS-SCAN-POS FOR ALL 'SPM'.
028900     IF WS-SCAN-POS > 0
029000         SET WS-SPM-FOUND TO TRUE
029100     END-IF.
029200     MOVE 0 TO WS-SCAN-POS.
029300     INSPECT WS-NAME-UPPER TALLYING WS-SCAN-POS FOR ALL 'SPECIAL'.
029400     IF WS-SCAN-POS > 0
029500         SET WS-SPM-FOUND TO TRUE
029600     END-IF.
029700 3300-EXIT. EXIT.
