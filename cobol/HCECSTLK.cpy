000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = HCECSTLK                                  *
000400*                                                                *
000500* DESCRIPTIVE NAME = HAL Cost Estimation - Linkage parameter     *
000600*                     block for CALL 'HCECOST' (man-hours        *
000700*                     estimator and cost calculator).            *
000800*                                                                *
000900* FUNCTION =                                                     *
001000*      Passes operation/duty and the resolved rates (MHR, wage)  *
001100*      in; HCECOST derives man-hours per unit from the matrix    *
001200*      (unless overridden) and returns the full per-unit and     *
001300*      total cost breakdown.                                     *
001400*----------------------------------------------------------------*
001500* CHANGE ACTIVITY :                                               *
001600*   DATE     BY   TICKET   REMARKS                                *
001700*   04/22/91  RSK  HAL0119  ORIGINAL LINKAGE BLOCK (MODELLED ON   *
001800*                           THE EPSPCOM AMORTIZATION CU PATTERN)  *
001900*   09/02/93  DKV  HAL0388  ADDED CST-OUTSRC-MHR-OUT FOR PLANNING *
002000*   06/17/99  PNM  HAL0512  Y2K REVIEW - NO DATE FIELDS, OK       *
002100******************************************************************
002200 01  HCECST-PARM.
002300* INPUT
002400     05  CST-OPERATION-IN             PIC X(20).
002500     05  CST-DUTY-IN                  PIC X(06).
002600     05  CST-MAN-HOURS-OVERRIDE       PIC 9(03)V9(04).
002700     05  CST-MHR-IN                   PIC 9(07)V99.
002800     05  CST-WAGE-RATE-IN             PIC 9(05)V99.
002900     05  CST-QUANTITY-IN              PIC 9(05).
003000* OUTPUT
003100     05  CST-MAN-HOURS-OUT            PIC 9(03)V9(04).
003200     05  CST-BASIC-COST-OUT           PIC 9(09)V99.
003300     05  CST-OVERHEADS-OUT            PIC 9(05)V99.
003400     05  CST-PROFIT-OUT               PIC 9(09)V99.
003500     05  CST-PACK-FWD-OUT             PIC 9(09)V99.
003600     05  CST-UNIT-COST-OUT            PIC 9(09)V99.
003700     05  CST-TOTAL-COST-OUT           PIC 9(11)V99.
003800     05  CST-OUTSRC-MHR-OUT           PIC 9(07)V99.               HAL0388 
003900     05  CST-RETCODE                  PIC 9(04).
004000         88  CST-REQUEST-OK               VALUE 0.
004100     05  CST-RETCODE-RDF REDEFINES CST-RETCODE
004200                                      PIC X(04).
004300     05  FILLER                       PIC X(08).
