000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = HCEMHRLK                                  *
000400*                                                                *
000500* DESCRIPTIVE NAME = HAL Cost Estimation - Linkage parameter     *
000600*                     block for CALL 'HCEMHR' (machine hour      *
000700*                     rate lookup).                              *
000800*                                                                *
000900* FUNCTION =                                                     *
001000*      Passes the request's operation/duty/machine along with   *
001100*      the three in-memory reference tables built by HCEMAIN at *
001200*      start of run (OPTYPE, DUTY, MHRCONFIG), so the exact-id   *
001300*      and name-scored fallback search can run inside HCEMHR     *
001400*      without re-reading the reference files.                  *
001500*----------------------------------------------------------------*
001600* CHANGE ACTIVITY :                                               *
001700*   DATE     BY   TICKET   REMARKS                                *
001800*   04/22/91  RSK  HAL0119  ORIGINAL LINKAGE BLOCK                *
001900*   02/14/94  DKV  HAL0402  ADDED NAME-SCORED FALLBACK TABLES -   *
002000*                           EXACT-ID ONLY WAS REJECTING TOO MANY  *
002100*                           VALID QUOTES FROM SHOP FLOOR          *
002200*   11/04/95  DKV  HAL0447  ADDED MACHINE TABLE - FALLBACK SCORE  *
002300*                           NEEDS THE MACHINE NAME, NOT JUST ID   *
002400******************************************************************
002500 01  HCEMHR-PARM.
002600* INPUT
002700     05  MHRLK-OPERATION-IN           PIC X(20).
002800     05  MHRLK-DUTY-IN                PIC X(06).
002900     05  MHRLK-MACHINE-NAME-IN        PIC X(30).
003000     05  MHRLK-OP-ID-IN               PIC 9(04).
003100     05  MHRLK-DUTY-ID-IN             PIC 9(04).
003200     05  MHRLK-MACHINE-ID-IN          PIC 9(04).
003300     05  MHRLK-OPTYPE-COUNT           PIC 9(04) COMP.
003400     05  MHRLK-OPTYPE-TABLE.
003500         10  MHRLK-OPTYPE-ENTRY OCCURS 50 TIMES
003600                                 INDEXED BY MHRLK-OPT-IDX.
003700             15  MHRLK-OPT-ID         PIC 9(04).
003800             15  MHRLK-OPT-NAME       PIC X(20).
003900     05  MHRLK-DUTY-COUNT             PIC 9(04) COMP.
004000     05  MHRLK-DUTY-TABLE.
004100         10  MHRLK-DUTY-ENTRY OCCURS 20 TIMES
004200                                 INDEXED BY MHRLK-DUT-IDX.
004300             15  MHRLK-DUT-ID         PIC 9(04).
004400             15  MHRLK-DUT-NAME       PIC X(12).
004500     05  MHRLK-MACHINE-COUNT          PIC 9(04) COMP.
004600     05  MHRLK-MACHINE-TABLE.                                     HAL0447 
004700         10  MHRLK-MCH-ENTRY OCCURS 200 TIMES
004800                                 INDEXED BY MHRLK-MCH-IDX.
004900             15  MHRLK-MCH-ID         PIC 9(04).
005000             15  MHRLK-MCH-NAME       PIC X(30).
005100     05  MHRLK-MHR-COUNT              PIC 9(04) COMP.
005200     05  MHRLK-MHR-TABLE.
005300         10  MHRLK-MHR-ENTRY OCCURS 1000 TIMES
005400                                 INDEXED BY MHRLK-MHR-IDX.
005500             15  MHRLK-MHR-OP-ID      PIC 9(04).
005600             15  MHRLK-MHR-DUTY-ID    PIC 9(04).
005700             15  MHRLK-MHR-MACHINE-ID PIC 9(04).
005800             15  MHRLK-MHR-RATE       PIC 9(07)V99.
005900             15  MHRLK-MHR-RATE-R REDEFINES MHRLK-MHR-RATE.
006000                 20  MHRLK-MHR-RATE-WHOLE PIC 9(07).
006100                 20  MHRLK-MHR-RATE-DEC   PIC 99.
006200* OUTPUT
006300     05  MHRLK-RATE-OUT               PIC 9(07)V99.
006400     05  MHRLK-RETCODE                PIC 9(04).
006500         88  MHRLK-FOUND                  VALUE 0.
006600         88  MHRLK-NOT-CONFIGURED         VALUE 4.
006700     05  MHRLK-RETCODE-RDF REDEFINES MHRLK-RETCODE
006800                                      PIC X(04).
006900     05  FILLER                       PIC X(06).
