000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  PROGRAM NAME: HCEWAGE                                        *
000400*                                                                *
000500*  PROGRAMMER:  R. S. KAMATH                                     *
000600*               HAL LUCKNOW DIVISION - PLANNING CELL             *
000700*                                                                *
000800*  DATE: 04/22/1991                                              *
000900*                                                                *
001000*  OBJECTIVES OF COMPILE UNIT:                                   *
001100*                                                                *
001200*       DERIVE THE HOURLY OPERATOR WAGE RATE (C IN THE COST      *
001300*       FORMULA) FROM THE MACHINE CATEGORY SELECTED FOR THE      *
001400*       REQUEST.                                                 *
001500*                                                                *
001600*  FUNCTION OF THIS COMPILE UNIT:                                *
001700*                                                                *
001800*       CONVENTIONAL MACHINES ARE MANNED BY A GRADE-2 OPERATOR;  *
001900*       ANY CNC OR SPECIAL PURPOSE MACHINE REQUIRES A GRADE-1    *
002000*       (SKILLED) OPERATOR AT THE HIGHER MONTHLY WAGE.           *
002100******************************************************************
002200*  CHANGE LOG                                                    *
002300*  ----------                                                    *
002400*  04/22/91  RSK  HAL0119  ORIGINAL PROGRAM                      *
002500*  08/30/96  DKV  HAL0468  MONTHLY WAGE TABLE MOVED HERE FROM    *
002600*                          HCECOST SO PAYROLL RATE CHANGES ARE   *
002700*                          ONE-PLACE MAINTENANCE                 *
002800*  06/17/99  PNM  HAL0512  Y2K REVIEW - NO DATE FIELDS, OK       *
002900*  07/14/04  MTV  HAL0579  ADDED WS-PGM-STATUS PER PLANNING CELL *
003000*                          CODING STANDARD - LETS A CORE DUMP    *
003100*                          SHOW WHICH STEP WAS RUNNING           *
003200******************************************************************
003300 PROGRAM-ID.             HCEWAGE.
003400 AUTHOR.                 R S KAMATH.
003500 INSTALLATION.           HAL LUCKNOW DIVISION.
003600 DATE-WRITTEN.           04/22/1991.
003700 DATE-COMPILED.          CURRENT-DATE.
003800 SECURITY.                UNCLASSIFIED - SHOP FLOOR COSTING USE.
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.        IBM-370.
004300 OBJECT-COMPUTER.        IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900
005000 77  WS-PGM-STATUS                    PIC X(20) VALUE 'DUMMY'.   HAL0579
005100
005200******************************************************************
005300*  MONTHLY WAGE / HOURLY RATE TABLE, BY OPERATOR GRADE           *
005400******************************************************************
005500 01  WS-WAGE-BAND-VALUES.                                         HAL0468 
005600     05  FILLER                       PIC X(01) VALUE '2'.
005700     05  FILLER                       PIC 9(07)V99 VALUE 15000.
005800     05  FILLER                       PIC 9(05)V99 VALUE 75.
005900     05  FILLER                       PIC X(01) VALUE '1'.
006000     05  FILLER                       PIC 9(07)V99 VALUE 20000.
006100     05  FILLER                       PIC 9(05)V99 VALUE 100.
006200 01  WS-WAGE-BAND-TABLE REDEFINES WS-WAGE-BAND-VALUES.
006300     05  WS-BAND-ENTRY OCCURS 2 TIMES INDEXED BY WS-BAND-IDX.
006400         10  WS-BAND-GRADE            PIC X(01).
006500         10  WS-BAND-MONTHLY          PIC 9(07)V99.
006600         10  WS-BAND-HOURLY           PIC 9(05)V99.
006700
006800 01  WS-OPERATOR-GRADE                PIC X(01) VALUE '2'.
006900     88  WS-GRADE-IS-SKILLED              VALUE '1'.
007000     88  WS-GRADE-IS-GENERAL              VALUE '2'.
007100 01  WS-OPERATOR-GRADE-R REDEFINES WS-OPERATOR-GRADE
007200                                      PIC X(01).
007300
007400 01  WS-WAGE-WORK.
007500     05  WS-MONTHLY-WORK              PIC 9(07)V99 COMP-3.
007600     05  WS-HOURLY-WORK               PIC 9(05)V99 COMP-3.
007700 01  WS-WAGE-WORK-R REDEFINES WS-WAGE-WORK.
007800     05  WS-WAGE-WORK-BYTES           PIC X(06).
007900
008000 LINKAGE SECTION.
008100 COPY HCEWAGLK.
008200
008300 PROCEDURE DIVISION USING HCEWAG-PARM.
008400
008500 PG000-MAIN-LOGIC.
008600     MOVE 'PRICING WAGE' TO WS-PGM-STATUS.
008700     MOVE 0 TO WAG-MONTHLY-WAGE-OUT.
008800     MOVE 0 TO WAG-WAGE-RATE-OUT.
008900*          CATEGORY DECIDES GRADE, GRADE DECIDES THE WAGE BAND -
009000*          NEITHER STEP TALKS TO CST-WAGE-RATE-IN DIRECTLY.
009100     PERFORM 1000-CLASSIFY-GRADE THRU 1000-EXIT.
009200     PERFORM 2000-LOOKUP-BAND THRU 2000-EXIT.
009300     MOVE WS-MONTHLY-WORK TO WAG-MONTHLY-WAGE-OUT.
009400     MOVE WS-HOURLY-WORK  TO WAG-WAGE-RATE-OUT.
009500     GOBACK.
009600
009700******************************************************************
009800*  1000-CLASSIFY-GRADE - CONVENTIONAL = GENERAL, ANYTHING ELSE   *
009900*  (CNC 3-AXIS, CNC 5-AXIS, SPM) = SKILLED                       *
010000******************************************************************
010100 1000-CLASSIFY-GRADE.
010200*          CONVENTIONAL IS THE ONLY CATEGORY THAT DOES NOT NEED A
010300*          SKILLED OPERATOR - EVERYTHING ELSE COMING OUT OF
010400*          HCEMSEL (CNC 3-AXIS, CNC 5-AXIS, SPM) IS GRADE 1.
010500     IF WAG-CATEGORY-IN = 'CONVENTIONAL'
010600         SET WS-GRADE-IS-GENERAL TO TRUE
010700     ELSE
010800         SET WS-GRADE-IS-SKILLED TO TRUE
010900     END-IF.
011000 1000-EXIT. EXIT.
011100
011200******************************************************************
011300*  2000-LOOKUP-BAND - TABLE LOOKUP OF MONTHLY/HOURLY BY GRADE    *
011400******************************************************************
011500 2000-LOOKUP-BAND.
011600*          ONLY TWO ROWS IN THE TABLE - GRADE 1 (SKILLED) AND
011700*          GRADE 2 (GENERAL) - SO A STRAIGHT SEQUENTIAL SCAN IS
011800*          ALL THIS EVER NEEDED, EVEN IF PAYROLL ADDS A GRADE.
011900     MOVE 0 TO WS-MONTHLY-WORK.
012000     MOVE 0 TO WS-HOURLY-WORK.
012100     PERFORM 2100-SCAN-BAND THRU 2100-EXIT
012200             VARYING WS-BAND-IDX FROM 1 BY 1
012300             UNTIL WS-BAND-IDX > 2.
012400 2000-EXIT. EXIT.
012500
012600*  2100-SCAN-BAND - MATCHING ROW FEEDS BOTH THE MONTHLY WAGE
012700*  (REFERENCE ONLY, NOT USED IN THE COST FORMULA) AND THE HOURLY
012800*  RATE THAT HCECOST ACTUALLY PRICES WITH.
012900 2100-SCAN-BAND.
013000     IF WS-BAND-GRADE (WS-BAND-IDX) = WS-OPERATOR-GRADE
013100         MOVE WS-BAND-MONTHLY (WS-BAND-IDX) TO WS-MONTHLY-WORK
013200         MOVE WS-BAND-HOURLY (WS-BAND-IDX)  TO WS-HOURLY-WORK
013300     END-IF.
013400 2100-EXIT. EXIT.
