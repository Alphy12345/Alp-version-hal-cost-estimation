000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = HCEDUT                                    *
000400*                                                                *
000500* DESCRIPTIVE NAME = HAL Cost Estimation - Duty record layout    *
000600*                     (file DUTYIN).                             *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      One entry per duty class (LIGHT, MEDIUM DUTY, HEAVY).     *
001000*      DUT-NAME is normalized (trailing "DUTY" stripped) before  *
001100*      matching by HCEDUTY and HCEMHR.                           *
001200*----------------------------------------------------------------*
001300* CHANGE ACTIVITY :                                               *
001400*   DATE     BY   TICKET   REMARKS                                *
001500*   03/11/91  RSK  HAL0114  ORIGINAL LAYOUT                       *
001600*   06/17/99  PNM  HAL0512  Y2K - NO DATE FIELDS, SIGNED OFF      *
001700*   03/19/02  SNB  HAL0548  DROPPED THE TRAILING FILLER - DUT-ID  *
001800*                           PLUS DUT-NAME ALREADY HITS THE FULL   *
001900*                           16-BYTE DUTYIN RECORD                 *
002000******************************************************************
002100 01  HCE-DUTY-RECORD.
002200     05  DUT-ID                       PIC 9(04).
002300     05  DUT-NAME                     PIC X(12).
