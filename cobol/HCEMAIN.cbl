000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  PROGRAM NAME: HCEMAIN                                        *
000400*                                                                *
000500*  PROGRAMMER:  R. S. KAMATH                                     *
000600*               HAL LUCKNOW DIVISION - PLANNING CELL             *
000700*                                                                *
000800*  DATE: 03/11/1991                                              *
000900*                                                                *
001000*  OBJECTIVES OF COMPILE UNIT:                                   *
001100*                                                                *
001200*       BATCH COST ESTIMATION RUN.  READS SHOP-FLOOR ESTIMATION  *
001300*       REQUESTS, PRICES EACH ONE USING THE DUTY/MACHINE/MHR/    *
001400*       WAGE/COST SUBROUTINES, WRITES A RESULT RECORD FOR EVERY  *
001500*       REQUEST (INCLUDING REJECTS) AND PRINTS THE COST          *
001600*       ESTIMATION REPORT WITH CONTROL TOTALS BY OPERATION.      *
001700*                                                                *
001800*  FUNCTION OF THIS COMPILE UNIT:                                *
001900*                                                                *
002000*       LOADS THE OPERATION-TYPE, DUTY, MACHINE AND MHR          *
002100*       CONFIGURATION FILES TO IN-CORE TABLES AT START OF RUN,   *
002200*       THEN DRIVES THE ESTIMATE FOR EACH INPUT REQUEST BY       *
002300*       CALLING HCEDUTY, HCEMSEL, HCEMHR, HCEWAGE AND HCECOST.   *
002400******************************************************************
002500*  CHANGE LOG                                                    *
002600*  ----------                                                    *
002700*  03/11/91  RSK  HAL0114  ORIGINAL PROGRAM                      *
002800*  09/02/93  DKV  HAL0388  ADDED DUTY/MAN-HOURS/MACHINE-NAME     *
002900*                          OVERRIDES ON THE REQUEST RECORD       *
003000*  02/14/94  DKV  HAL0402  MACHINE CATEGORY NOW RE-DERIVED FROM  *
003100*                          THE FINAL MACHINE NAME IN EVERY CASE, *
003200*                          NOT JUST WHEN AUTO-SELECTED           *
003300*  11/04/95  DKV  HAL0447  MHR SUBROUTINE NOW CARRIES ITS OWN    *
003400*                          REFERENCE TABLES - DROPPED THE        *
003500*                          RE-READ OF MHRCFGIN PER REQUEST       *
003600*  06/17/99  PNM  HAL0512  Y2K REVIEW - REPORT DATE LINE USES    *
003700*                          ACCEPT FROM DATE (6-DIGIT); REVIEWED  *
003800*                          AND ACCEPTED AS DISPLAY-ONLY, NO      *
003900*                          DATE ARITHMETIC IN THIS PROGRAM       *
004000*  07/14/04  MTV  HAL0579  ADDED WS-PGM-STATUS PER PLANNING CELL *
004100*                          CODING STANDARD - LETS A CORE DUMP    *
004200*                          SHOW WHICH PHASE THE RUN WAS IN       *
004300*  02/11/05  MTV  HAL0583  FIXED VOLUME ON RESULTS FILE - A      *
004400*                          PLAIN MOVE OF WS-VOLUME-RAW TRUNCATED *
004500*                          THE 3RD/4TH DECIMAL INSTEAD OF        *
004600*                          ROUNDING, SAME AS THE COST FIELDS DO  *
004700*  03/02/05  MTV  HAL0584  SIBLING OF HAL0583 - THE MOVE INTO    *
004800*                          DTY-VOLUME AT 1040-RESOLVE-DUTY HAD   *
004900*                          THE SAME TRUNCATION, JUST NOT ON THE  *
005000*                          RESULTS FILE SO IT WAS MISSED THE     *
005100*                          FIRST TIME THROUGH                    *
005200*  04/18/05  MTV  HAL0585  MACHINE NAME NORMALIZATION NOW ALSO   *
005300*                          FOLDS HYPHENS TO SPACES AND SQUEEZES  *
005400*                          REPEATED SPACES, NOT JUST UNDERSCORES *
005500*                          AND CASE - A REQUEST NAMING A MACHINE *
005600*                          WITHOUT THE MASTER'S PUNCTUATION (E.G.*
005700*                          "CNC LATHE 3 AXIS" FOR MASTER "CNC    *
005800*                          LATHE - 3 AXIS") WAS SCORING ZERO ON  *
005900*                          HCEMHR'S NAME-SCORED FALLBACK AND     *
006000*                          DRAWING A SPURIOUS E3 REJECT - SEE    *
006100*                          THE MATCHING HAL0585 ENTRY IN HCEMHR  *
006200******************************************************************
006300 PROGRAM-ID.             HCEMAIN.
006400 AUTHOR.                 R S KAMATH.
006500 INSTALLATION.           HAL LUCKNOW DIVISION.
006600 DATE-WRITTEN.           03/11/1991.
006700 DATE-COMPILED.          CURRENT-DATE.
006800 SECURITY.                UNCLASSIFIED - SHOP FLOOR COSTING USE.
006900
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER.        IBM-370.
007300 OBJECT-COMPUTER.        IBM-370.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT OPTYPE-FILE   ASSIGN TO OPTYPIN
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS  IS WS-OPT-FILE-STATUS.
008200     SELECT DUTY-FILE     ASSIGN TO DUTYIN
008300            ORGANIZATION IS LINE SEQUENTIAL
008400            FILE STATUS  IS WS-DUT-FILE-STATUS.
008500     SELECT MACHINE-FILE  ASSIGN TO MACHIN
008600            ORGANIZATION IS LINE SEQUENTIAL
008700            FILE STATUS  IS WS-MCH-FILE-STATUS.
008800     SELECT MHRCFG-FILE   ASSIGN TO MHRCFGIN
008900            ORGANIZATION IS LINE SEQUENTIAL
009000            FILE STATUS  IS WS-MHC-FILE-STATUS.
009100     SELECT REQUESTS-FILE ASSIGN TO REQSTIN
009200            ORGANIZATION IS LINE SEQUENTIAL
009300            FILE STATUS  IS WS-REQ-FILE-STATUS.
009400     SELECT RESULTS-FILE  ASSIGN TO RESULTOUT
009500            ORGANIZATION IS LINE SEQUENTIAL
009600            FILE STATUS  IS WS-RES-FILE-STATUS.
009700     SELECT REPORT-FILE   ASSIGN TO RPTOUT
009800            ORGANIZATION IS LINE SEQUENTIAL
009900            FILE STATUS  IS WS-RPT-FILE-STATUS.
010000
010100 DATA DIVISION.
010200 FILE SECTION.
010300
010400 FD  OPTYPE-FILE
010500     LABEL RECORDS ARE OMITTED.
010600 COPY HCEOPT.
010700
010800 FD  DUTY-FILE
010900     LABEL RECORDS ARE OMITTED.
011000 COPY HCEDUT.
011100
011200 FD  MACHINE-FILE
011300     LABEL RECORDS ARE OMITTED.
011400 COPY HCEMCH.
011500
011600 FD  MHRCFG-FILE
011700     LABEL RECORDS ARE OMITTED.
011800 COPY HCEMHC.
011900
012000 FD  REQUESTS-FILE
012100     LABEL RECORDS ARE OMITTED.
012200 COPY HCEREQ.
012300
012400 FD  RESULTS-FILE
012500     LABEL RECORDS ARE OMITTED.
012600 COPY HCERES.
012700
012800 FD  REPORT-FILE
012900     LABEL RECORDS ARE OMITTED
013000     RECORD CONTAINS 132 CHARACTERS.
013100 01  RPT-LINE                        PIC X(132).
013200
013300 WORKING-STORAGE SECTION.
013400
013500 77  WS-PGM-STATUS                    PIC X(20) VALUE 'DUMMY'.   HAL0579
013600
013700******************************************************************
013800*  FILE STATUS AND END-OF-FILE SWITCHES.  NONE OF THE FILE       *
013900*  STATUS FIELDS ARE TESTED IN THIS PROGRAM TODAY - THEY ARE     *
014000*  CARRIED SO A FUTURE ABEND HANDLER (OR A DUMP READ BY HAND)    *
014100*  HAS SOMEWHERE TO LOOK WITHOUT A RECOMPILE.                    *
014200******************************************************************
014300 01  WS-FILE-STATUSES.
014400     05  WS-OPT-FILE-STATUS          PIC X(02) VALUE SPACES.
014500     05  WS-DUT-FILE-STATUS          PIC X(02) VALUE SPACES.
014600     05  WS-MCH-FILE-STATUS          PIC X(02) VALUE SPACES.
014700     05  WS-MHC-FILE-STATUS          PIC X(02) VALUE SPACES.
014800     05  WS-REQ-FILE-STATUS          PIC X(02) VALUE SPACES.
014900     05  WS-RES-FILE-STATUS          PIC X(02) VALUE SPACES.
015000     05  WS-RPT-FILE-STATUS          PIC X(02) VALUE SPACES.
015100     05  FILLER                      PIC X(04) VALUE SPACES.
015200
015300 01  WS-EOF-SWITCHES.
015400     05  WS-OPT-EOF-SW               PIC X(01) VALUE 'N'.
015500         88  WS-OPT-AT-EOF               VALUE 'Y'.
015600     05  WS-DUT-EOF-SW               PIC X(01) VALUE 'N'.
015700         88  WS-DUT-AT-EOF               VALUE 'Y'.
015800     05  WS-MCH-EOF-SW               PIC X(01) VALUE 'N'.
015900         88  WS-MCH-AT-EOF               VALUE 'Y'.
016000     05  WS-MHC-EOF-SW               PIC X(01) VALUE 'N'.
016100         88  WS-MHC-AT-EOF               VALUE 'Y'.
016200     05  WS-REQ-EOF-SW               PIC X(01) VALUE 'N'.
016300         88  WS-REQ-AT-EOF               VALUE 'Y'.
016400     05  FILLER                      PIC X(03) VALUE SPACES.
016500
016600******************************************************************
016700*  PER-REQUEST WORKING FIELDS.  RESET AT THE TOP OF EVERY PASS   *
016800*  THROUGH 1000-PROCESS-REQUEST SO NOTHING BLEEDS FORWARD FROM   *
016900*  ONE REQUEST TO THE NEXT - A REJECTED PRIOR REQUEST MUST NEVER *
017000*  LEAVE A STALE DUTY OR MACHINE NAME SITTING IN THESE FIELDS.   *
017100******************************************************************
017200 01  WS-REJECT-CODE                  PIC X(02) VALUE SPACES.
017300
017400 01  WS-VOLUME-WORK.
017500     05  WS-RADIUS                   PIC 9(05)V9(04) COMP-3.
017600     05  WS-VOLUME-RAW               PIC 9(11)V9(04) COMP-3.
017700 01  WS-VOLUME-WORK-R REDEFINES WS-VOLUME-WORK.
017800     05  WS-VOLUME-WORK-BYTES        PIC X(11).
017900 01  WS-PI-CONSTANT                  PIC 9V9(05) VALUE 3.14159.
018000
018100 01  WS-FINAL-MACHINE.
018200     05  WS-FINAL-MACHINE-ID         PIC 9(04).
018300     05  WS-FINAL-MACHINE-NAME       PIC X(30).
018400     05  WS-FINAL-MACHINE-CAT        PIC X(12).
018500     05  FILLER                      PIC X(04) VALUE SPACES.
018600 01  WS-FINAL-MACHINE-R REDEFINES WS-FINAL-MACHINE.
018700     05  WS-FINAL-MACHINE-BYTES      PIC X(50).
018800
018900 01  WS-FINAL-DUTY                   PIC X(06) VALUE SPACES.
019000 01  WS-MACHINE-FOUND-SW             PIC X(01) VALUE 'N'.
019100     88  WS-MACHINE-WAS-FOUND            VALUE 'Y'.
019200*                                                                  HAL0585
019300*    WORK AREA FOR THE MACHINE-NAME WHITESPACE SQUEEZE AT          HAL0585
019400*    1011-SQUEEZE-MACHINE-NAME (SEE THAT PARAGRAPH FOR WHY).       HAL0585
019500 01  WS-MCH-SQZ-WORK                 PIC X(30) VALUE SPACES.       HAL0585
019600 01  WS-MCH-SQZ-IN-IDX               PIC 9(02) COMP VALUE 0.       HAL0585
019700 01  WS-MCH-SQZ-OUT-IDX              PIC 9(02) COMP VALUE 0.       HAL0585
019800 01  WS-MCH-SQZ-PREV-SW              PIC X(01) VALUE 'Y'.          HAL0585
019900
020000******************************************************************
020100*  REPORT CONTROL BREAK AND ACCUMULATORS.  THE BREAK IS ON       *
020200*  REQ-OPERATION, ASCENDING, AND ASSUMES THE REQUEST FILE ARRIVES*
020300*  ALREADY SEQUENCED BY OPERATION - THIS PROGRAM DOES NOT SORT   *
020400*  ITS OWN INPUT.  IF THAT ASSUMPTION IS EVER WRONG THE REPORT   *
020500*  WILL SHOW MULTIPLE SUBTOTAL GROUPS FOR THE SAME OPERATION.    *
020600******************************************************************
020700 01  WS-REPORT-CONTROLS.
020800     05  WS-PREV-OPERATION           PIC X(20) VALUE SPACES.
020900     05  WS-FIRST-GROUP-SW           PIC X(01) VALUE 'Y'.
021000         88  WS-IS-FIRST-GROUP           VALUE 'Y'.
021100     05  WS-PAGE-NO                  PIC 9(03) COMP VALUE 0.
021200     05  FILLER                      PIC X(03) VALUE SPACES.
021300
021400 01  WS-OPERATION-ACCUM.
021500     05  WS-OP-COUNT                 PIC 9(05) COMP VALUE 0.
021600     05  WS-OP-QTY                   PIC 9(07) COMP VALUE 0.
021700     05  WS-OP-TOTAL-COST            PIC 9(11)V99 COMP-3 VALUE 0.
021800     05  FILLER                      PIC X(03) VALUE SPACES.
021900
022000 01  WS-GRAND-ACCUM.
022100     05  WS-GRAND-COUNT              PIC 9(05) COMP VALUE 0.
022200     05  WS-GRAND-QTY                PIC 9(07) COMP VALUE 0.
022300     05  WS-GRAND-TOTAL-COST         PIC 9(11)V99 COMP-3 VALUE 0.
022400     05  WS-RECORDS-READ             PIC 9(05) COMP VALUE 0.
022500     05  WS-E1-COUNT                 PIC 9(05) COMP VALUE 0.
022600     05  WS-E2-COUNT                 PIC 9(05) COMP VALUE 0.
022700     05  WS-E3-COUNT                 PIC 9(05) COMP VALUE 0.
022800     05  FILLER                      PIC X(03) VALUE SPACES.
022900
023000 01  WS-CURRENT-DATE                 PIC 9(06) VALUE ZERO.
023100 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
023200     05  WS-CURR-YY                  PIC 9(02).
023300     05  WS-CURR-MM                  PIC 9(02).
023400     05  WS-CURR-DD                  PIC 9(02).
023500
023600******************************************************************
023700*  REPORT LINE LAYOUTS - 132 COLUMN PRINT IMAGE.  BUILT AS       *
023800*  SEPARATE 01-LEVEL WORK RECORDS AND WRITTEN "FROM" INTO         *
023900*  RPT-LINE (SEE THE REPORT-FILE FD) RATHER THAN REDEFINING ONE   *
024000*  COMMON PRINT LINE - EACH LINE TYPE HAS ITS OWN COLUMN PLAN     *
024100*  AND KEEPING THEM SEPARATE AVOIDS A REDEFINES WITH AS MANY      *
024200*  05-LEVELS AS ALL FIVE LINE TYPES COMBINED.                     *
024300******************************************************************
024400 01  WS-HEADING-LINE-1.
024500     05  FILLER                      PIC X(50) VALUE SPACES.
024600     05  FILLER                      PIC X(27) VALUE
024700             'HAL COST ESTIMATION REPORT'.
024800     05  FILLER                      PIC X(30) VALUE SPACES.
024900     05  FILLER                      PIC X(05) VALUE 'PAGE '.
025000     05  WS-HDG-PAGE-NO               PIC ZZ9.
025100     05  FILLER                      PIC X(17) VALUE SPACES.
025200
025300 01  WS-HEADING-LINE-2.
025400     05  FILLER                      PIC X(50) VALUE SPACES.
025500     05  FILLER                      PIC X(06) VALUE 'DATE: '.
025600     05  WS-HDG-DD                   PIC 99.
025700     05  FILLER                      PIC X(01) VALUE '/'.
025800     05  WS-HDG-MM                   PIC 99.
025900     05  FILLER                      PIC X(01) VALUE '/'.
026000     05  WS-HDG-YY                   PIC 99.
026100     05  FILLER                      PIC X(70) VALUE SPACES.
026200
026300 01  WS-COLUMN-HEADING.
026400     05  FILLER                      PIC X(01) VALUE SPACE.
026500     05  FILLER                      PIC X(08) VALUE 'REQ-ID'.
026600     05  FILLER                      PIC X(02) VALUE SPACES.
026700     05  FILLER                      PIC X(14) VALUE 'OPERATION'.
026800     05  FILLER                      PIC X(02) VALUE SPACES.
026900     05  FILLER                      PIC X(06) VALUE 'DUTY'.
027000     05  FILLER                      PIC X(02) VALUE SPACES.
027100     05  FILLER                      PIC X(20) VALUE 'MACHINE'.
027200     05  FILLER                      PIC X(02) VALUE SPACES.
027300     05  FILLER                      PIC X(05) VALUE 'QTY'.
027400     05  FILLER                      PIC X(02) VALUE SPACES.
027500     05  FILLER                      PIC X(08) VALUE 'MAN-HRS'.
027600     05  FILLER                      PIC X(02) VALUE SPACES.
027700     05  FILLER                      PIC X(09) VALUE 'MHR'.
027800     05  FILLER                      PIC X(02) VALUE SPACES.
027900     05  FILLER                      PIC X(09) VALUE 'WAGE'.
028000     05  FILLER                      PIC X(02) VALUE SPACES.
028100     05  FILLER                      PIC X(12) VALUE 'UNIT COST'.
028200     05  FILLER                      PIC X(02) VALUE SPACES.
028300     05  FILLER                      PIC X(14) VALUE 'TOTAL COST'.
028400     05  FILLER                      PIC X(08) VALUE SPACES.
028500
028600 01  WS-DETAIL-LINE.
028700     05  FILLER                      PIC X(01) VALUE SPACE.
028800     05  RPT-REQ-ID                  PIC X(08).
028900     05  FILLER                      PIC X(02) VALUE SPACES.
029000     05  RPT-OPERATION               PIC X(14).
029100     05  FILLER                      PIC X(02) VALUE SPACES.
029200     05  RPT-DUTY                    PIC X(06).
029300     05  FILLER                      PIC X(02) VALUE SPACES.
029400     05  RPT-MACHINE                 PIC X(20).
029500     05  FILLER                      PIC X(02) VALUE SPACES.
029600     05  RPT-QTY                     PIC ZZZZ9.
029700     05  FILLER                      PIC X(02) VALUE SPACES.
029800     05  RPT-MAN-HOURS               PIC ZZ9.9999.
029900     05  FILLER                      PIC X(02) VALUE SPACES.
030000     05  RPT-MHR                     PIC ZZZZZ9.99.
030100     05  FILLER                      PIC X(02) VALUE SPACES.
030200     05  RPT-WAGE                    PIC ZZZZ9.99.
030300     05  FILLER                      PIC X(02) VALUE SPACES.
030400     05  RPT-UNIT-COST               PIC ZZZZZZZZ9.99.
030500     05  FILLER                      PIC X(02) VALUE SPACES.
030600     05  RPT-TOTAL-COST              PIC ZZZZZZZZZZ9.99.
030700     05  FILLER                      PIC X(08) VALUE SPACES.
030800
030900 01  WS-SUBTOTAL-LINE.
031000     05  FILLER                      PIC X(01) VALUE SPACE.
031100     05  FILLER                      PIC X(11) VALUE SPACES.
031200     05  FILLER                      PIC X(11) VALUE
031300             'SUBTOTAL - '.
031400     05  RPT-SUB-OPERATION           PIC X(14).
031500     05  FILLER                      PIC X(02) VALUE SPACES.
031600     05  FILLER                      PIC X(08) VALUE 'RECORDS'.
031700     05  RPT-SUB-COUNT               PIC ZZZZ9.
031800     05  FILLER                      PIC X(02) VALUE SPACES.
031900     05  FILLER                      PIC X(04) VALUE 'QTY'.
032000     05  RPT-SUB-QTY                 PIC ZZZZZZ9.
032100     05  FILLER                      PIC X(02) VALUE SPACES.
032200     05  FILLER                      PIC X(06) VALUE 'TOTAL'.
032300     05  RPT-SUB-TOTAL-COST          PIC ZZZZZZZZZZ9.99.
032400     05  FILLER                      PIC X(20) VALUE SPACES.
032500
032600 01  WS-GRAND-TOTAL-LINE.
032700     05  FILLER                      PIC X(01) VALUE SPACE.
032800     05  FILLER                      PIC X(15) VALUE
032900             'GRAND TOTALS - '.
033000     05  FILLER                      PIC X(08) VALUE 'RECORDS'.
033100     05  RPT-GT-COUNT                PIC ZZZZ9.
033200     05  FILLER                      PIC X(02) VALUE SPACES.
033300     05  FILLER                      PIC X(04) VALUE 'QTY'.
033400     05  RPT-GT-QTY                  PIC ZZZZZZ9.
033500     05  FILLER                      PIC X(02) VALUE SPACES.
033600     05  FILLER                      PIC X(06) VALUE 'TOTAL'.
033700     05  RPT-GT-TOTAL-COST           PIC ZZZZZZZZZZ9.99.
033800     05  FILLER                      PIC X(48) VALUE SPACES.
033900
034000 01  WS-REJECT-LINE.
034100     05  FILLER                      PIC X(01) VALUE SPACE.
034200     05  FILLER                      PIC X(22) VALUE
034300             'RECORDS READ ......... '.
034400     05  RPT-RD-READ                 PIC ZZZZ9.
034500     05  FILLER                      PIC X(04) VALUE SPACES.
034600     05  FILLER                      PIC X(22) VALUE
034700             'RECORDS ESTIMATED .... '.
034800     05  RPT-RD-ESTIMATED            PIC ZZZZ9.
034900     05  FILLER                      PIC X(04) VALUE SPACES.
035000     05  FILLER                      PIC X(10) VALUE 'REJ E1 = '.
035100     05  RPT-RD-E1                   PIC ZZZ9.
035200     05  FILLER                      PIC X(04) VALUE SPACES.
035300     05  FILLER                      PIC X(10) VALUE 'REJ E2 = '.
035400     05  RPT-RD-E2                   PIC ZZZ9.
035500     05  FILLER                      PIC X(04) VALUE SPACES.
035600     05  FILLER                      PIC X(10) VALUE 'REJ E3 = '.
035700     05  RPT-RD-E3                   PIC ZZZ9.
035800     05  FILLER                      PIC X(13) VALUE SPACES.
035900
036000******************************************************************
036100*  SUBPROGRAM PARAMETER BLOCKS - SHARED WITH THE COMPUTE UNITS   *
036200*  BY COPYBOOK, POPULATED HERE, PASSED BY REFERENCE ON EACH CALL.*
036300*  EACH ONE MIRRORS THE LINKAGE SECTION OF ITS OWN SUBPROGRAM    *
036400*  (HCEDUTY, HCEMSEL, HCEMHR, HCEWAGE, HCECOST) EXACTLY, SO A    *
036500*  CHANGE TO ONE SIDE OF A CALL WITHOUT THE OTHER WILL SHOW UP   *
036600*  AS A DATA MISMATCH RATHER THAN A COMPILE ERROR - HANDLE WITH  *
036700*  CARE WHEN EITHER PROGRAM CHANGES.                             *
036800******************************************************************
036900 COPY HCEDTYLK.
037000 COPY HCEMSLLK.
037100 COPY HCEMHRLK.
037200 COPY HCEWAGLK.
037300 COPY HCECSTLK.
037400
037500 PROCEDURE DIVISION.
037600
037700******************************************************************
037800*  0000-MAIN-LOGIC - TOP OF THE RUN.  ONE PASS OVER REQSTIN,     *
037900*  ONE RESULTOUT RECORD AND (FOR GOOD ESTIMATES) ONE DETAIL      *
038000*  LINE PER REQUEST.  WS-PGM-STATUS IS UPDATED AT EACH MAJOR     *
038100*  PHASE SO A CORE DUMP TELLS THE OPERATOR WHERE THE JOB WAS.    *
038200******************************************************************
038300 0000-MAIN-LOGIC.
038400     MOVE 'INITIALIZING' TO WS-PGM-STATUS.
038500     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
038600     MOVE 'PROCESSING REQUESTS' TO WS-PGM-STATUS.
038700*          PRIME THE READ, THEN PRICE UNTIL THE FILE IS OUT.
038800     PERFORM 0900-READ-REQUEST THRU 0900-EXIT.
038900     PERFORM 1000-PROCESS-REQUEST THRU 1000-EXIT
039000             UNTIL WS-REQ-AT-EOF.
039100     MOVE 'TERMINATING' TO WS-PGM-STATUS.
039200*          LAST SUBTOTAL, GRAND TOTALS, THEN CLOSE EVERYTHING.
039300     PERFORM 8900-FINISH-REPORT THRU 8900-EXIT.
039400     PERFORM 9000-TERMINATE THRU 9000-EXIT.
039500     STOP RUN.
039600
039700******************************************************************
039800*  0100-INITIALIZE - OPEN FILES, LOAD REFERENCE TABLES, PRINT   *
039900*  THE FIRST PAGE HEADING                                       *
040000******************************************************************
040100 0100-INITIALIZE.
040200     OPEN INPUT  OPTYPE-FILE.
040300     OPEN INPUT  DUTY-FILE.
040400     OPEN INPUT  MACHINE-FILE.
040500     OPEN INPUT  MHRCFG-FILE.
040600     OPEN INPUT  REQUESTS-FILE.
040700     OPEN OUTPUT RESULTS-FILE.
040800     OPEN OUTPUT REPORT-FILE.
040900     ACCEPT WS-CURRENT-DATE FROM DATE.                            HAL0512
041000*          THE FOUR REFERENCE FILES ARE READ ONCE, IN FULL, INTO
041100*          THE HCEMHRLK LINKAGE TABLES AND CLOSED - EVERY
041200*          DOWNSTREAM LOOKUP (DUTY NAME, MACHINE NAME, MHR RATE)
041300*          IS THEN A TABLE SCAN, NOT A RE-READ OF THE FILE.
041400     PERFORM 0110-LOAD-OPTYPES THRU 0110-EXIT.
041500     PERFORM 0120-LOAD-DUTIES THRU 0120-EXIT.
041600     PERFORM 0130-LOAD-MACHINES THRU 0130-EXIT.
041700     PERFORM 0140-LOAD-MHRCONFIG THRU 0140-EXIT.
041800     CLOSE OPTYPE-FILE.
041900     CLOSE DUTY-FILE.
042000     CLOSE MACHINE-FILE.
042100     CLOSE MHRCFG-FILE.
042200     PERFORM 8300-PRINT-HEADING THRU 8300-EXIT.
042300 0100-EXIT. EXIT.
042400
042500******************************************************************
042600*  0110-LOAD-OPTYPES / 0111-STORE-OPTYPE-ROW - PRIME/READ LOOP   *
042700*  OVER OPTYPE-FILE, ONE TABLE ROW PER OPERATION TYPE MASTER     *
042800*  RECORD.  SAME PRIME/READ SHAPE AS 0900-READ-REQUEST BELOW.    *
042900******************************************************************
043000 0110-LOAD-OPTYPES.
043100     MOVE 0 TO MHRLK-OPTYPE-COUNT.
043200     READ OPTYPE-FILE
043300         AT END SET WS-OPT-AT-EOF TO TRUE
043400     END-READ.
043500     PERFORM 0111-STORE-OPTYPE-ROW THRU 0111-EXIT
043600             UNTIL WS-OPT-AT-EOF.
043700 0110-EXIT. EXIT.
043800
043900 0111-STORE-OPTYPE-ROW.
044000     ADD 1 TO MHRLK-OPTYPE-COUNT.
044100     MOVE OPT-ID   TO MHRLK-OPT-ID (MHRLK-OPTYPE-COUNT).
044200     MOVE OPT-NAME TO MHRLK-OPT-NAME (MHRLK-OPTYPE-COUNT).
044300     READ OPTYPE-FILE
044400         AT END SET WS-OPT-AT-EOF TO TRUE
044500     END-READ.
044600 0111-EXIT. EXIT.
044700
044800******************************************************************
044900*  0120-LOAD-DUTIES / 0121-STORE-DUTY-ROW - SAME PATTERN AS      *
045000*  0110 ABOVE, BUT AGAINST THE DUTY MASTER FILE                  *
045100******************************************************************
045200 0120-LOAD-DUTIES.
045300     MOVE 0 TO MHRLK-DUTY-COUNT.
045400     READ DUTY-FILE
045500         AT END SET WS-DUT-AT-EOF TO TRUE
045600     END-READ.
045700     PERFORM 0121-STORE-DUTY-ROW THRU 0121-EXIT
045800             UNTIL WS-DUT-AT-EOF.
045900 0120-EXIT. EXIT.
046000
046100 0121-STORE-DUTY-ROW.
046200     ADD 1 TO MHRLK-DUTY-COUNT.
046300     MOVE DUT-ID   TO MHRLK-DUT-ID (MHRLK-DUTY-COUNT).
046400     MOVE DUT-NAME TO MHRLK-DUT-NAME (MHRLK-DUTY-COUNT).
046500     READ DUTY-FILE
046600         AT END SET WS-DUT-AT-EOF TO TRUE
046700     END-READ.
046800 0121-EXIT. EXIT.
046900
047000******************************************************************
047100*  0130-LOAD-MACHINES / 0131-STORE-MACHINE-ROW - SAME PATTERN    *
047200*  AGAIN, THIS TIME AGAINST THE MACHINE MASTER FILE.  THE TABLE  *
047300*  BUILT HERE IS WHAT 1055-LOOKUP-MACHINE-ID SEARCHES LATER.     *
047400******************************************************************
047500 0130-LOAD-MACHINES.
047600     MOVE 0 TO MHRLK-MACHINE-COUNT.
047700     READ MACHINE-FILE
047800         AT END SET WS-MCH-AT-EOF TO TRUE
047900     END-READ.
048000     PERFORM 0131-STORE-MACHINE-ROW THRU 0131-EXIT
048100             UNTIL WS-MCH-AT-EOF.
048200 0130-EXIT. EXIT.
048300
048400 0131-STORE-MACHINE-ROW.
048500     ADD 1 TO MHRLK-MACHINE-COUNT.
048600     MOVE MCH-ID   TO MHRLK-MCH-ID (MHRLK-MACHINE-COUNT).
048700     MOVE MCH-NAME TO MHRLK-MCH-NAME (MHRLK-MACHINE-COUNT).
048800     READ MACHINE-FILE
048900         AT END SET WS-MCH-AT-EOF TO TRUE
049000     END-READ.
049100 0131-EXIT. EXIT.
049200
049300******************************************************************
049400*  0140-LOAD-MHRCONFIG / 0141-STORE-MHRCFG-ROW - LOADS THE       *
049500*  (OPERATION, DUTY, MACHINE) RATE TABLE THAT HCEMHR SEARCHES.   *
049600*  A COMBINATION MISSING FROM THIS FILE IS "NOT CONFIGURED" AND  *
049700*  REJECTS THE REQUEST WITH E3 - SEE 1070-LOOKUP-MHR BELOW.      *
049800******************************************************************
049900 0140-LOAD-MHRCONFIG.                                             HAL0447
050000     MOVE 0 TO MHRLK-MHR-COUNT.
050100     READ MHRCFG-FILE
050200         AT END SET WS-MHC-AT-EOF TO TRUE
050300     END-READ.
050400     PERFORM 0141-STORE-MHRCFG-ROW THRU 0141-EXIT
050500             UNTIL WS-MHC-AT-EOF.
050600 0140-EXIT. EXIT.
050700
050800 0141-STORE-MHRCFG-ROW.
050900     ADD 1 TO MHRLK-MHR-COUNT.
051000     MOVE MHR-OP-TYPE-ID   TO MHRLK-MHR-OP-ID (MHRLK-MHR-COUNT).
051100     MOVE MHR-DUTY-ID      TO MHRLK-MHR-DUTY-ID
051200                                            (MHRLK-MHR-COUNT).
051300     MOVE MHR-MACHINE-ID   TO MHRLK-MHR-MACHINE-ID
051400                                            (MHRLK-MHR-COUNT).
051500     MOVE MHR-RATE         TO MHRLK-MHR-RATE (MHRLK-MHR-COUNT).
051600     READ MHRCFG-FILE
051700         AT END SET WS-MHC-AT-EOF TO TRUE
051800     END-READ.
051900 0141-EXIT. EXIT.
052000
052100******************************************************************
052200*  0900-READ-REQUEST - PRIMING/NEXT READ OF THE REQUEST FILE.    *
052300*  CALLED ONCE TO PRIME THE LOOP IN 0000-MAIN-LOGIC AND ONCE     *
052400*  AGAIN AT THE BOTTOM OF EVERY PASS THROUGH 1000-PROCESS-       *
052500*  REQUEST, SO THE READ-A-RECORD-BEFORE-YOU-NEED-IT DISCIPLINE   *
052600*  IS THE SAME ONE THE 011X/012X/013X/014X LOAD LOOPS USE.       *
052700******************************************************************
052800 0900-READ-REQUEST.
052900     READ REQUESTS-FILE
053000         AT END SET WS-REQ-AT-EOF TO TRUE
053100     END-READ.
053200     IF NOT WS-REQ-AT-EOF
053300         ADD 1 TO WS-RECORDS-READ
053400     END-IF.
053500 0900-EXIT. EXIT.
053600
053700******************************************************************
053800*  1000-PROCESS-REQUEST - PRICE ONE REQUEST END TO END, WRITE   *
053900*  ITS RESULT RECORD AND REPORT LINE, THEN READ THE NEXT ONE    *
054000******************************************************************
054100 1000-PROCESS-REQUEST.
054200     MOVE SPACES TO WS-REJECT-CODE.
054300     MOVE 'N' TO WS-MACHINE-FOUND-SW.
054400     PERFORM 1010-NORMALIZE-REQUEST THRU 1010-EXIT.
054500     PERFORM 1020-DETECT-SHAPE THRU 1020-EXIT.
054600*          FROM HERE DOWN EVERY STEP IS GUARDED BY A CHECK ON
054700*          WS-REJECT-CODE - ONCE A STEP SETS IT NON-SPACES, EVERY
054800*          REMAINING PRICING STEP IS SKIPPED AND THE REQUEST
054900*          FALLS STRAIGHT THROUGH TO 1900-BUILD-RESULT-RECORD
055000*          WITH ITS REJECT STATUS INTACT.
055100     IF WS-REJECT-CODE = SPACES
055200         PERFORM 1030-COMPUTE-VOLUME THRU 1030-EXIT
055300     END-IF.
055400     IF WS-REJECT-CODE = SPACES
055500         PERFORM 1040-RESOLVE-DUTY THRU 1040-EXIT
055600     END-IF.
055700     IF WS-REJECT-CODE = SPACES
055800         PERFORM 1050-RESOLVE-MACHINE THRU 1050-EXIT
055900     END-IF.
056000     IF WS-REJECT-CODE = SPACES
056100         PERFORM 1060-MACHINE-CATEGORY THRU 1060-EXIT             HAL0402
056200     END-IF.
056300     IF WS-REJECT-CODE = SPACES
056400         PERFORM 1070-LOOKUP-MHR THRU 1070-EXIT
056500     END-IF.
056600*          WAGE AND COST ARE THE LAST TWO PRICING STEPS - BOTH
056700*          RUN TOGETHER UNDER ONE GUARD SINCE NEITHER CAN SET A
056800*          REJECT CODE OF ITS OWN.
056900     IF WS-REJECT-CODE = SPACES
057000         PERFORM 1080-LOOKUP-WAGE THRU 1080-EXIT
057100         PERFORM 1090-CALCULATE-COST THRU 1090-EXIT
057200     END-IF.
057300     PERFORM 1900-BUILD-RESULT-RECORD THRU 1900-EXIT.
057400     PERFORM 1950-WRITE-RESULT THRU 1950-EXIT.
057500     PERFORM 1960-REPORT-THIS-REQUEST THRU 1960-EXIT.
057600     PERFORM 0900-READ-REQUEST THRU 0900-EXIT.
057700 1000-EXIT. EXIT.
057800
057900******************************************************************
058000*  1010-NORMALIZE-REQUEST - UPPERCASE OPERATION/MATERIAL/DUTY-   *
058100*  OVERRIDE (UNDERSCORES TO SPACES ON THE OPERATION NAME) SO A   *
058200*  REQUEST PUNCHED IN LOWER CASE, OR WITH THE OLD JOB-CARD       *
058300*  UNDERSCORE-FOR-SPACE HABIT ON THE OPERATION FIELD, MATCHES    *
058400*  THE MASTER FILE KEYS THE SAME AS AN UPPER-CASE REQUEST WOULD. *
058500*  THE MACHINE NAME GETS THE SAME TREATMENT PLUS A HYPHEN-TO-  *  HAL0585
058600*  SPACE FOLD AND A SQUEEZE OF THE REPEATED SPACES THAT LEAVES,*  HAL0585
058700*  SINCE HCEMHR'S NAME-SCORED FALLBACK NEEDS "CNC LATHE 3 AXIS"*  HAL0585
058800*  TO LINE UP WITH THE MASTER'S "CNC LATHE - 3 AXIS".          *  HAL0585
058900******************************************************************
059000 1010-NORMALIZE-REQUEST.
059100     INSPECT REQ-OPERATION CONVERTING
059200         'abcdefghijklmnopqrstuvwxyz_' TO
059300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ '.
059400     INSPECT REQ-MATERIAL CONVERTING
059500         'abcdefghijklmnopqrstuvwxyz' TO
059600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
059700     INSPECT REQ-DUTY-OVERRIDE CONVERTING                         HAL0388
059800         'abcdefghijklmnopqrstuvwxyz' TO
059900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
060000     INSPECT REQ-MACHINE-NAME CONVERTING                          HAL0585
060100         'abcdefghijklmnopqrstuvwxyz_-' TO                        HAL0585
060200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ  '.                          HAL0585
060300     PERFORM 1011-SQUEEZE-MACHINE-NAME THRU 1011-EXIT.            HAL0585
060400 1010-EXIT. EXIT.
060500
060600******************************************************************
060700*  1011-SQUEEZE-MACHINE-NAME - COLLAPSE THE RUNS OF SPACES THE  *  HAL0585
060800*  HYPHEN/UNDERSCORE FOLD ABOVE LEAVES BEHIND (E.G. "CNC  -  3" *  HAL0585
060900*  FOLDS TO "CNC   3" BEFORE THIS RUNS) SO THE NAME COMPARES THE*  HAL0585
061000*  SAME AS IF IT HAD BEEN TYPED WITH SINGLE SPACES THROUGHOUT.  *  HAL0585
061100******************************************************************
061200 1011-SQUEEZE-MACHINE-NAME.
061300     MOVE SPACES TO WS-MCH-SQZ-WORK.                              HAL0585
061400     MOVE 0 TO WS-MCH-SQZ-OUT-IDX.                                HAL0585
061500     MOVE 'Y' TO WS-MCH-SQZ-PREV-SW.                              HAL0585
061600     PERFORM 1012-SQUEEZE-ONE-CHAR THRU 1012-EXIT                 HAL0585
061700             VARYING WS-MCH-SQZ-IN-IDX FROM 1 BY 1                HAL0585
061800             UNTIL WS-MCH-SQZ-IN-IDX > 30.                        HAL0585
061900     MOVE WS-MCH-SQZ-WORK TO REQ-MACHINE-NAME.                    HAL0585
062000 1011-EXIT. EXIT.
062100
062200*  1012-SQUEEZE-ONE-CHAR - ONE CHARACTER OF THE SCAN - A SPACE  *  HAL0585
062300*  IS COPIED ONLY WHEN THE PRIOR CHARACTER WAS NOT ALSO A SPACE.*  HAL0585
062400 1012-SQUEEZE-ONE-CHAR.
062500     IF REQ-MACHINE-NAME (WS-MCH-SQZ-IN-IDX:1) = SPACE            HAL0585
062600         IF WS-MCH-SQZ-PREV-SW NOT = 'Y'                          HAL0585
062700             ADD 1 TO WS-MCH-SQZ-OUT-IDX                          HAL0585
062800             MOVE SPACE TO WS-MCH-SQZ-WORK (WS-MCH-SQZ-OUT-IDX:1) HAL0585
062900             MOVE 'Y' TO WS-MCH-SQZ-PREV-SW                       HAL0585
063000         END-IF
063100     ELSE
063200         ADD 1 TO WS-MCH-SQZ-OUT-IDX                              HAL0585
063300         MOVE REQ-MACHINE-NAME (WS-MCH-SQZ-IN-IDX:1) TO           HAL0585
063400             WS-MCH-SQZ-WORK (WS-MCH-SQZ-OUT-IDX:1)               HAL0585
063500         MOVE 'N' TO WS-MCH-SQZ-PREV-SW                           HAL0585
063600     END-IF.
063700 1012-EXIT. EXIT.
063800
063900******************************************************************
064000*  1020-DETECT-SHAPE - DIAMETER PRESENT = ROUND, ELSE BREADTH   *
064100*  AND HEIGHT PRESENT = RECTANGULAR, ELSE REJECT E1             *
064200******************************************************************
064300 1020-DETECT-SHAPE.
064400*          A DIAMETER PLUS A LENGTH MEANS A ROUND (TURNED) PART.
064500     IF REQ-DIAMETER > 0 AND REQ-LENGTH > 0
064600         MOVE 'R' TO REQ-SHAPE
064700     ELSE
064800*          OTHERWISE BREADTH, HEIGHT AND LENGTH MUST ALL BE
064900*          PRESENT FOR A RECTANGULAR (BOX) PART.
065000         IF REQ-BREADTH > 0 AND REQ-HEIGHT > 0
065100            AND REQ-LENGTH > 0
065200             MOVE 'B' TO REQ-SHAPE
065300         ELSE
065400*          NEITHER SET OF DIMENSIONS IS COMPLETE - REJECT E1 AND
065500*          SKIP EVERY REMAINING STEP FOR THIS REQUEST (SEE THE
065600*          "IF WS-REJECT-CODE = SPACES" CHAIN IN 1000-PROCESS-
065700*          REQUEST).
065800             MOVE 'E1' TO WS-REJECT-CODE
065900         END-IF
066000     END-IF.
066100 1020-EXIT. EXIT.
066200
066300******************************************************************
066400*  1030-COMPUTE-VOLUME - ROUND: PI R SQUARED L; BOX: L X B X H  *
066500******************************************************************
066600 1030-COMPUTE-VOLUME.
066700*          VOLUME OF A CYLINDER: PI * R SQUARED * LENGTH.  KEPT
066800*          AT 4 DECIMAL PLACES IN WS-VOLUME-RAW (COMP-3) SO
066900*          1900-BUILD-RESULT-RECORD HAS SOMETHING PRECISE TO
067000*          ROUND WHEN IT STRIKES THE 2-DECIMAL RESULT FIGURE.
067100     IF REQ-SHAPE-ROUND
067200         COMPUTE WS-RADIUS = REQ-DIAMETER / 2
067300         COMPUTE WS-VOLUME-RAW ROUNDED =
067400                 WS-PI-CONSTANT * WS-RADIUS * WS-RADIUS *
067500                 REQ-LENGTH
067600     ELSE
067700*          VOLUME OF A BOX: LENGTH * BREADTH * HEIGHT.
067800         COMPUTE WS-VOLUME-RAW ROUNDED =
067900                 REQ-LENGTH * REQ-BREADTH * REQ-HEIGHT
068000     END-IF.
068100 1030-EXIT. EXIT.
068200
068300******************************************************************
068400*  1040-RESOLVE-DUTY - REQUEST OVERRIDE, ELSE CALL HCEDUTY.     *
068500*  THE OVERRIDE EXISTS FOR THE CASE WHERE THE SHOP FLOOR HAS     *
068600*  ALREADY DECIDED THE DUTY CLASS FOR A JOB (E.G. A REPEAT       *
068700*  ORDER PRICED THE SAME WAY LAST TIME) AND DOES NOT WANT THE    *
068800*  DIMENSION/VOLUME HEURISTIC IN HCEDUTY SECOND-GUESSING IT.     *
068900******************************************************************
069000 1040-RESOLVE-DUTY.
069100     IF REQ-DUTY-OVERRIDE = SPACES                                HAL0388 
069200         MOVE REQ-SHAPE      TO DTY-SHAPE
069300         MOVE REQ-DIAMETER   TO DTY-DIAMETER
069400         MOVE REQ-LENGTH     TO DTY-LENGTH
069500         MOVE REQ-BREADTH    TO DTY-BREADTH
069600         MOVE REQ-HEIGHT     TO DTY-HEIGHT
069700         COMPUTE DTY-VOLUME ROUNDED = WS-VOLUME-RAW              HAL0584
069800         MOVE REQ-MATERIAL   TO DTY-MATERIAL
069900         MOVE REQ-OPERATION  TO DTY-OPERATION
070000         CALL 'HCEDUTY' USING HCEDTY-PARM
070100         MOVE DTY-DUTY-OUT TO WS-FINAL-DUTY
070200     ELSE
070300         MOVE REQ-DUTY-OVERRIDE TO WS-FINAL-DUTY                  HAL0388 
070400     END-IF.
070500 1040-EXIT. EXIT.
070600
070700******************************************************************
070800*  1050-RESOLVE-MACHINE - EXACT NAME LOOKUP WHEN GIVEN, ELSE    *
070900*  AUTO-SELECT CATEGORY AND MACHINE NAME, THEN LOOK UP THE      *
071000*  RESULTING NAME IN THE MACHINE MASTER FOR ITS ID.             *
071100*  HCEMSEL IS CALLED TWICE ON THE AUTO-SELECT PATH - ONCE TO    *
071200*  PICK THE MACHINE CATEGORY (CNC-PRECISION, 5-AXIS, SPM, OR    *
071300*  CONVENTIONAL) AND AGAIN TO TURN THAT CATEGORY INTO AN ACTUAL *
071400*  MACHINE NAME - BECAUSE HCEMSEL'S PARAMETER AREA IS SHARED    *
071500*  ACROSS BOTH FUNCTIONS AND CANNOT RETURN BOTH IN ONE CALL.    *
071600******************************************************************
071700 1050-RESOLVE-MACHINE.
071800     IF REQ-MACHINE-NAME NOT = SPACES
071900         MOVE REQ-MACHINE-NAME TO WS-FINAL-MACHINE-NAME
072000     ELSE
072100         MOVE '1' TO MSL-FUNCTION
072200         MOVE WS-FINAL-DUTY  TO MSL-DUTY-IN
072300         MOVE REQ-MATERIAL   TO MSL-MATERIAL-IN
072400         MOVE REQ-OPERATION  TO MSL-OPERATION-IN
072500         CALL 'HCEMSEL' USING HCEMSL-PARM
072600         MOVE '2' TO MSL-FUNCTION
072700         CALL 'HCEMSEL' USING HCEMSL-PARM
072800         MOVE MSL-MACHINE-NAME-OUT TO WS-FINAL-MACHINE-NAME
072900     END-IF.
073000     PERFORM 1055-LOOKUP-MACHINE-ID THRU 1055-EXIT.
073100     IF NOT WS-MACHINE-WAS-FOUND
073200         MOVE 'E2' TO WS-REJECT-CODE
073300     END-IF.
073400 1050-EXIT. EXIT.
073500
073600******************************************************************
073700*  1055-LOOKUP-MACHINE-ID - RESOLVES WS-FINAL-MACHINE-NAME TO    *
073800*  THE ID CARRIED ON THE MACHINE MASTER, BY SCANNING THE TABLE   *
073900*  LOADED AT 0130-LOAD-MACHINES.  NOT FOUND FALLS THROUGH TO     *
074000*  THE E2 REJECT IN THE CALLING PARAGRAPH, 1050-RESOLVE-MACHINE. *
074100******************************************************************
074200 1055-LOOKUP-MACHINE-ID.
074300     MOVE 'N' TO WS-MACHINE-FOUND-SW.
074400     PERFORM 1056-SCAN-MACHINE-TABLE THRU 1056-EXIT
074500             VARYING MHRLK-MCH-IDX FROM 1 BY 1
074600             UNTIL MHRLK-MCH-IDX > MHRLK-MACHINE-COUNT
074700                OR WS-MACHINE-WAS-FOUND.
074800 1055-EXIT. EXIT.
074900
075000******************************************************************
075100*  1056-SCAN-MACHINE-TABLE - ONE COMPARE OF THE CANDIDATE        *
075200*  MACHINE NAME AGAINST THE TABLE ROW AT MHRLK-MCH-IDX.  ON A    *
075300*  HIT, SETS WS-MACHINE-WAS-FOUND SO THE VARYING LOOP IN 1055    *
075400*  STOPS SCANNING RATHER THAN RUNNING THE FULL TABLE EVERY TIME. *
075500******************************************************************
075600 1056-SCAN-MACHINE-TABLE.
075700     IF MHRLK-MCH-NAME (MHRLK-MCH-IDX) = WS-FINAL-MACHINE-NAME
075800         MOVE MHRLK-MCH-ID (MHRLK-MCH-IDX)
075900                                      TO WS-FINAL-MACHINE-ID
076000         SET WS-MACHINE-WAS-FOUND TO TRUE
076100     END-IF.
076200 1056-EXIT. EXIT.
076300
076400******************************************************************
076500*  1060-MACHINE-CATEGORY - CLASSIFY THE FINAL MACHINE NAME      *
076600******************************************************************
076700 1060-MACHINE-CATEGORY.                                           HAL0402 
076800     MOVE '3' TO MSL-FUNCTION.
076900     MOVE WS-FINAL-MACHINE-NAME TO MSL-MACHINE-NAME-IN.
077000     CALL 'HCEMSEL' USING HCEMSL-PARM.
077100     MOVE MSL-CATEGORY-OUT TO WS-FINAL-MACHINE-CAT.
077200 1060-EXIT. EXIT.
077300
077400******************************************************************
077500*  1070-LOOKUP-MHR - CALL HCEMHR, REJECT E3 IF NOT CONFIGURED   *
077600******************************************************************
077700 1070-LOOKUP-MHR.
077800     MOVE REQ-OPERATION        TO MHRLK-OPERATION-IN.
077900     MOVE WS-FINAL-DUTY        TO MHRLK-DUTY-IN.
078000     MOVE WS-FINAL-MACHINE-NAME TO MHRLK-MACHINE-NAME-IN.
078100     MOVE WS-FINAL-MACHINE-ID  TO MHRLK-MACHINE-ID-IN.
078200     CALL 'HCEMHR' USING HCEMHR-PARM.
078300     IF MHRLK-NOT-CONFIGURED
078400         MOVE 'E3' TO WS-REJECT-CODE
078500     END-IF.
078600 1070-EXIT. EXIT.
078700
078800******************************************************************
078900*  1080-LOOKUP-WAGE - CALL HCEWAGE                              *
079000******************************************************************
079100 1080-LOOKUP-WAGE.
079200     MOVE WS-FINAL-MACHINE-CAT TO WAG-CATEGORY-IN.
079300     CALL 'HCEWAGE' USING HCEWAG-PARM.
079400 1080-EXIT. EXIT.
079500
079600******************************************************************
079700*  1090-CALCULATE-COST - CALL HCECOST                           *
079800******************************************************************
079900 1090-CALCULATE-COST.
080000     MOVE REQ-OPERATION       TO CST-OPERATION-IN.
080100     MOVE WS-FINAL-DUTY       TO CST-DUTY-IN.
080200     MOVE REQ-MAN-HOURS       TO CST-MAN-HOURS-OVERRIDE.
080300     MOVE MHRLK-RATE-OUT      TO CST-MHR-IN.
080400     MOVE WAG-WAGE-RATE-OUT   TO CST-WAGE-RATE-IN.
080500     MOVE REQ-QUANTITY        TO CST-QUANTITY-IN.
080600     CALL 'HCECOST' USING HCECST-PARM.
080700 1090-EXIT. EXIT.
080800
080900******************************************************************
081000*  1900-BUILD-RESULT-RECORD - MOVE THE RESULT (OR THE REJECT     *
081100*  STATUS) TO THE OUTPUT RECORD                                 *
081200******************************************************************
081300 1900-BUILD-RESULT-RECORD.
081400*          THE REQUEST ID AND SHAPE GO OUT REGARDLESS OF REJECT
081500*          STATUS SO A REJECTED RECORD IN RESULTOUT CAN STILL BE
081600*          MATCHED BACK TO ITS ORIGINAL REQUEST BY THE READER.
081700     MOVE SPACES TO HCE-RESULT-RECORD.
081800     MOVE REQ-ID              TO RES-REQ-ID.
081900     MOVE REQ-SHAPE           TO RES-SHAPE.
082000     IF WS-REJECT-CODE NOT = SPACES
082100         MOVE WS-REJECT-CODE  TO RES-STATUS
082200     ELSE
082300*          A GOOD ESTIMATE CARRIES EVERY FIGURE THE FIVE COMPUTE
082400*          UNITS PRODUCED - DUTY, MACHINE, MAN-HOURS, RATES AND
082500*          THE FULL COST BREAKDOWN - PLUS THE VOLUME, ROUNDED
082600*          HERE FOR THE FIRST TIME TO 2 DECIMAL PLACES.
082700         MOVE 'OK'                 TO RES-STATUS
082800         MOVE WS-FINAL-DUTY        TO RES-DUTY
082900         MOVE WS-FINAL-MACHINE-NAME TO RES-MACHINE-NAME
083000         MOVE WS-FINAL-MACHINE-CAT TO RES-MACHINE-CAT
083100         COMPUTE RES-VOLUME ROUNDED = WS-VOLUME-RAW              HAL0583
083200         MOVE CST-MAN-HOURS-OUT    TO RES-MAN-HOURS
083300         MOVE MHRLK-RATE-OUT       TO RES-MHR
083400         MOVE WAG-WAGE-RATE-OUT    TO RES-WAGE-RATE
083500         MOVE CST-BASIC-COST-OUT   TO RES-BASIC-COST
083600         MOVE CST-OVERHEADS-OUT    TO RES-OVERHEADS
083700         MOVE CST-PROFIT-OUT       TO RES-PROFIT
083800         MOVE CST-PACK-FWD-OUT     TO RES-PACK-FWD
083900         MOVE CST-UNIT-COST-OUT    TO RES-UNIT-COST
084000         MOVE CST-TOTAL-COST-OUT   TO RES-TOTAL-COST
084100         MOVE CST-OUTSRC-MHR-OUT   TO RES-OUTSRC-MHR
084200     END-IF.
084300 1900-EXIT. EXIT.
084400
084500******************************************************************
084600*  1950-WRITE-RESULT - ONE RESULT RECORD PER REQUEST, GOOD OR   *
084700*  REJECTED                                                     *
084800******************************************************************
084900 1950-WRITE-RESULT.
085000     WRITE HCE-RESULT-RECORD.
085100 1950-EXIT. EXIT.
085200
085300******************************************************************
085400*  1960-REPORT-THIS-REQUEST - ADD TO REPORT ACCUMULATORS AND    *
085500*  PRINT THE DETAIL LINE (REJECTS COUNT BUT DO NOT PRINT A      *
085600*  DETAIL LINE OR JOIN THE OPERATION CONTROL BREAK)             *
085700******************************************************************
085800 1960-REPORT-THIS-REQUEST.
085900     IF WS-REJECT-CODE = SPACES
086000         PERFORM 8100-CHECK-CONTROL-BREAK THRU 8100-EXIT
086100         PERFORM 8200-PRINT-DETAIL-LINE THRU 8200-EXIT
086200         ADD 1 TO WS-OP-COUNT WS-GRAND-COUNT
086300         ADD REQ-QUANTITY TO WS-OP-QTY WS-GRAND-QTY
086400         ADD CST-TOTAL-COST-OUT TO WS-OP-TOTAL-COST
086500                                   WS-GRAND-TOTAL-COST
086600     ELSE
086700*          A REJECTED REQUEST STILL GOT A RESULTOUT RECORD IN
086800*          1900/1950 ABOVE, BUT IT ADDS NOTHING TO THE REPORT'S
086900*          COUNTS OR DOLLAR TOTALS - ONLY ITS ERROR CODE IS
087000*          TALLIED, FOR THE REJECT-COUNT LINE 8900 PRINTS LAST.
087100         IF WS-REJECT-CODE = 'E1'
087200             ADD 1 TO WS-E1-COUNT
087300         END-IF
087400         IF WS-REJECT-CODE = 'E2'
087500             ADD 1 TO WS-E2-COUNT
087600         END-IF
087700         IF WS-REJECT-CODE = 'E3'
087800             ADD 1 TO WS-E3-COUNT
087900         END-IF
088000     END-IF.
088100 1960-EXIT. EXIT.
088200
088300******************************************************************
088400*  8100-CHECK-CONTROL-BREAK - NEW OPERATION GROUP STARTS A NEW  *
088500*  REPORT PAGE, PRINTING A SUBTOTAL FOR THE GROUP JUST ENDED    *
088600******************************************************************
088700 8100-CHECK-CONTROL-BREAK.
088800     IF REQ-OPERATION NOT = WS-PREV-OPERATION
088900*          WS-IS-FIRST-GROUP IS ONLY TRUE ONCE, ON THE VERY
089000*          FIRST GOOD REQUEST OF THE RUN - THERE IS NO PRIOR
089100*          GROUP TO SUBTOTAL YET, SO SKIP STRAIGHT TO STARTING
089200*          THE NEW ONE.
089300         IF NOT WS-IS-FIRST-GROUP
089400             PERFORM 8110-PRINT-SUBTOTAL THRU 8110-EXIT
089500             PERFORM 8300-PRINT-HEADING THRU 8300-EXIT
089600         END-IF
089700         MOVE 'N' TO WS-FIRST-GROUP-SW
089800         MOVE REQ-OPERATION TO WS-PREV-OPERATION
089900         MOVE 0 TO WS-OP-COUNT
090000         MOVE 0 TO WS-OP-QTY
090100         MOVE 0 TO WS-OP-TOTAL-COST
090200     END-IF.
090300 8100-EXIT. EXIT.
090400
090500******************************************************************
090600*  8110-PRINT-SUBTOTAL - ONE SUBTOTAL LINE FOR THE OPERATION     *
090700*  GROUP JUST ENDED (COUNT, QUANTITY, TOTAL COST), PRINTED       *
090800*  BEFORE THE NEXT GROUP'S HEADING GOES OUT.  ALSO CALLED FROM   *
090900*  8900-FINISH-REPORT TO CLOSE OUT THE LAST GROUP ON THE FILE.   *
091000******************************************************************
091100 8110-PRINT-SUBTOTAL.
091200     MOVE WS-PREV-OPERATION TO RPT-SUB-OPERATION.
091300     MOVE WS-OP-COUNT       TO RPT-SUB-COUNT.
091400     MOVE WS-OP-QTY         TO RPT-SUB-QTY.
091500     MOVE WS-OP-TOTAL-COST  TO RPT-SUB-TOTAL-COST.
091600     WRITE RPT-LINE FROM WS-SUBTOTAL-LINE
091700             AFTER ADVANCING 2 LINES.
091800 8110-EXIT. EXIT.
091900
092000******************************************************************
092100*  8200-PRINT-DETAIL-LINE - ONE PRINT LINE PER GOOD ESTIMATE.    *
092200*  REJECTS DO NOT REACH HERE (SEE 1960-REPORT-THIS-REQUEST) SO   *
092300*  EVERY FIGURE MOVED BELOW IS GUARANTEED TO HAVE BEEN SET BY    *
092400*  ONE OF THE FIVE COMPUTE UNITS, NOT LEFT AT ITS INITIAL VALUE. *
092500******************************************************************
092600 8200-PRINT-DETAIL-LINE.
092700     MOVE SPACES        TO WS-DETAIL-LINE.
092800     MOVE REQ-ID         TO RPT-REQ-ID.
092900     MOVE REQ-OPERATION (1:14) TO RPT-OPERATION.
093000     MOVE WS-FINAL-DUTY  TO RPT-DUTY.
093100     MOVE WS-FINAL-MACHINE-NAME (1:20) TO RPT-MACHINE.
093200     MOVE REQ-QUANTITY   TO RPT-QTY.
093300     MOVE CST-MAN-HOURS-OUT TO RPT-MAN-HOURS.
093400     MOVE MHRLK-RATE-OUT TO RPT-MHR.
093500     MOVE WAG-WAGE-RATE-OUT TO RPT-WAGE.
093600     MOVE CST-UNIT-COST-OUT TO RPT-UNIT-COST.
093700     MOVE CST-TOTAL-COST-OUT TO RPT-TOTAL-COST.
093800     WRITE RPT-LINE FROM WS-DETAIL-LINE AFTER ADVANCING 1 LINE.
093900 8200-EXIT. EXIT.
094000
094100******************************************************************
094200*  8300-PRINT-HEADING - PAGE HEADING, DATE LINE, COLUMN HEADING. *
094300*  CALLED ONCE AT JOB START AND AGAIN EVERY TIME 8100-CHECK-     *
094400*  CONTROL-BREAK ROLLS TO A NEW OPERATION GROUP, SO A NEW GROUP  *
094500*  ALWAYS STARTS AT THE TOP OF A FRESH PAGE WITH FULL HEADINGS.  *
094600******************************************************************
094700 8300-PRINT-HEADING.
094800     ADD 1 TO WS-PAGE-NO.
094900     MOVE WS-PAGE-NO TO WS-HDG-PAGE-NO.
095000     MOVE WS-CURR-DD TO WS-HDG-DD.
095100     MOVE WS-CURR-MM TO WS-HDG-MM.
095200     MOVE WS-CURR-YY TO WS-HDG-YY.
095300     WRITE RPT-LINE FROM WS-HEADING-LINE-1
095400             AFTER ADVANCING C01.
095500     WRITE RPT-LINE FROM WS-HEADING-LINE-2
095600             AFTER ADVANCING 1 LINE.
095700     WRITE RPT-LINE FROM WS-COLUMN-HEADING
095800             AFTER ADVANCING 2 LINES.
095900 8300-EXIT. EXIT.
096000
096100******************************************************************
096200*  8900-FINISH-REPORT - FINAL SUBTOTAL, GRAND TOTALS AND REJECT *
096300*  COUNTS.  IF THE FILE WAS EMPTY, WS-IS-FIRST-GROUP IS STILL   *
096400*  TRUE AND THE FINAL 8110-PRINT-SUBTOTAL CALL IS SKIPPED - A   *
096500*  ZERO-DETAIL RUN STILL GETS A GRAND TOTAL LINE OF ALL ZEROS   *
096600*  AND A REJECT-COUNT LINE, SO THE REPORT NEVER COMES UP SHORT. *
096700******************************************************************
096800 8900-FINISH-REPORT.
096900     IF NOT WS-IS-FIRST-GROUP
097000         PERFORM 8110-PRINT-SUBTOTAL THRU 8110-EXIT
097100     END-IF.
097200     MOVE WS-GRAND-COUNT    TO RPT-GT-COUNT.
097300     MOVE WS-GRAND-QTY      TO RPT-GT-QTY.
097400     MOVE WS-GRAND-TOTAL-COST TO RPT-GT-TOTAL-COST.
097500     WRITE RPT-LINE FROM WS-GRAND-TOTAL-LINE
097600             AFTER ADVANCING 2 LINES.
097700     MOVE WS-RECORDS-READ TO RPT-RD-READ.
097800     MOVE WS-GRAND-COUNT  TO RPT-RD-ESTIMATED.
097900     MOVE WS-E1-COUNT     TO RPT-RD-E1.
098000     MOVE WS-E2-COUNT     TO RPT-RD-E2.
098100     MOVE WS-E3-COUNT     TO RPT-RD-E3.
098200     WRITE RPT-LINE FROM WS-REJECT-LINE AFTER ADVANCING 2 LINES.
098300 8900-EXIT. EXIT.
098400
098500******************************************************************
098600*  9000-TERMINATE - CLOSE FILES, DISPLAY END-OF-JOB COUNTS.      *
098700*  THE DISPLAY LINES DUPLICATE WHAT 8900-FINISH-REPORT ALREADY   *
098800*  WROTE TO REPORT-FILE - THEY GO TO SYSOUT AS WELL SO THE       *
098900*  OPERATOR CAN CHECK THE RUN LOOKED CLEAN WITHOUT PULLING THE   *
099000*  PRINTED REPORT OFF THE SPOOL FIRST.                           *
099100******************************************************************
099200 9000-TERMINATE.
099300     CLOSE REQUESTS-FILE.
099400     CLOSE RESULTS-FILE.
099500     CLOSE REPORT-FILE.
099600     DISPLAY 'HCEMAIN - END OF JOB'.
099700     DISPLAY 'RECORDS READ      = ' WS-RECORDS-READ.
099800     DISPLAY 'RECORDS ESTIMATED = ' WS-GRAND-COUNT.
099900     DISPLAY 'REJECTED E1 (DIMS)    = ' WS-E1-COUNT.
100000     DISPLAY 'REJECTED E2 (MACHINE) = ' WS-E2-COUNT.
100100     DISPLAY 'REJECTED E3 (MHR)     = ' WS-E3-COUNT.
100200 9000-EXIT. EXIT.
