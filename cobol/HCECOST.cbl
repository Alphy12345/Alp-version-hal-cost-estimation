000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  PROGRAM NAME: HCECOST                                        *
000400*                                                                *
000500*  PROGRAMMER:  R. S. KAMATH                                     *
000600*               HAL LUCKNOW DIVISION - PLANNING CELL             *
000700*                                                                *
000800*  DATE: 04/22/1991                                              *
000900*                                                                *
001000*  OBJECTIVES OF COMPILE UNIT:                                   *
001100*                                                                *
001200*       ESTABLISH THE PER-UNIT MAN-HOURS FROM THE STANDARD       *
001300*       (OPERATION, DUTY) MATRIX, UNLESS THE REQUEST OVERRIDES   *
001400*       IT, AND RUN THE STANDARD COSTING FORMULA TO PRODUCE THE  *
001500*       FULL PER-UNIT AND TOTAL COST BREAKDOWN.                  *
001600*                                                                *
001700*  FUNCTION OF THIS COMPILE UNIT:                                *
001800*                                                                *
001900*       MODELLED ON THE EPSPCOM AMORTIZATION COMPUTE UNIT -      *
002000*       BASIC COST, OVERHEADS, PROFIT AND PACKING/FORWARDING     *
002100*       ARE CARRIED AT FULL PRECISION UNTIL THE UNIT AND TOTAL   *
002200*       COST ARE STRUCK, THEN EVERYTHING IS ROUNDED FOR REPORT.  *
002300******************************************************************
002400*  CHANGE LOG                                                    *
002500*  ----------                                                    *
002600*  04/22/91  RSK  HAL0119  ORIGINAL PROGRAM                      *
002700*  09/02/93  DKV  HAL0388  ADDED OUTSOURCING MHR CALCULATION FOR *
002800*                          MAKE-VS-BUY REVIEW                    *
002900*  02/14/94  DKV  HAL0402  MATRIX NOW CARRIED AT 4 DECIMAL       *
003000*                          PLACES - 2DP WAS LOSING PRECISION ON  *
003100*                          LARGE BATCH QUANTITIES                *
003200*  06/17/99  PNM  HAL0512  Y2K REVIEW - NO DATE FIELDS, OK       *
003300*  07/14/04  MTV  HAL0579  ADDED WS-PGM-STATUS PER PLANNING CELL *
003400*                          CODING STANDARD - LETS A CORE DUMP    *
003500*                          SHOW WHICH CALC STEP WAS RUNNING      *
003600******************************************************************
003700 PROGRAM-ID.             HCECOST.
003800 AUTHOR.                 R S KAMATH.
003900 INSTALLATION.           HAL LUCKNOW DIVISION.
004000 DATE-WRITTEN.           04/22/1991.
004100 DATE-COMPILED.          CURRENT-DATE.
004200 SECURITY.                UNCLASSIFIED - SHOP FLOOR COSTING USE.
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.        IBM-370.
004700 OBJECT-COMPUTER.        IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300
005400 77  WS-PGM-STATUS                    PIC X(20) VALUE 'DUMMY'.   HAL0579
005500
005600******************************************************************
005700*  STANDARD MAN-HOURS MATRIX - HOURS PER UNIT BY (OPERATION,     *
005800*  DUTY).  UNKNOWN OPERATION FALLS BACK TO 0.5000 HR             *
005900******************************************************************
006000 01  WS-MHR-MATRIX-VALUES.
006100     05  FILLER PIC X(20) VALUE 'TURNING'.
006200     05  FILLER PIC 9(03)V9(04) VALUE 0.2500.                     HAL0402 
006300     05  FILLER PIC 9(03)V9(04) VALUE 0.5000.
006400     05  FILLER PIC 9(03)V9(04) VALUE 1.0000.
006500     05  FILLER PIC X(20) VALUE 'MILLING'.
006600     05  FILLER PIC 9(03)V9(04) VALUE 0.5000.
006700     05  FILLER PIC 9(03)V9(04) VALUE 1.0000.
006800     05  FILLER PIC 9(03)V9(04) VALUE 2.0000.
006900     05  FILLER PIC X(20) VALUE 'DRILLING'.
007000     05  FILLER PIC 9(03)V9(04) VALUE 0.1500.
007100     05  FILLER PIC 9(03)V9(04) VALUE 0.3000.
007200     05  FILLER PIC 9(03)V9(04) VALUE 0.6000.
007300     05  FILLER PIC X(20) VALUE 'GRINDING'.
007400     05  FILLER PIC 9(03)V9(04) VALUE 0.3000.
007500     05  FILLER PIC 9(03)V9(04) VALUE 0.6000.
007600     05  FILLER PIC 9(03)V9(04) VALUE 1.2000.
007700     05  FILLER PIC X(20) VALUE 'BORING'.
007800     05  FILLER PIC 9(03)V9(04) VALUE 0.4000.
007900     05  FILLER PIC 9(03)V9(04) VALUE 0.8000.
008000     05  FILLER PIC 9(03)V9(04) VALUE 1.5000.
008100     05  FILLER PIC X(20) VALUE 'HEAT TREATMENT'.
008200     05  FILLER PIC 9(03)V9(04) VALUE 0.5000.
008300     05  FILLER PIC 9(03)V9(04) VALUE 1.0000.
008400     05  FILLER PIC 9(03)V9(04) VALUE 2.0000.
008500     05  FILLER PIC X(20) VALUE 'WELDING'.
008600     05  FILLER PIC 9(03)V9(04) VALUE 0.3000.
008700     05  FILLER PIC 9(03)V9(04) VALUE 0.6000.
008800     05  FILLER PIC 9(03)V9(04) VALUE 1.2000.
008900     05  FILLER PIC X(20) VALUE 'SURFACE TREATMENT'.
009000     05  FILLER PIC 9(03)V9(04) VALUE 0.2000.
009100     05  FILLER PIC 9(03)V9(04) VALUE 0.4000.
009200     05  FILLER PIC 9(03)V9(04) VALUE 0.8000.
009300 01  WS-MHR-MATRIX-TABLE REDEFINES WS-MHR-MATRIX-VALUES.
009400     05  WS-MTX-ROW OCCURS 8 TIMES INDEXED BY WS-MTX-IDX.
009500         10  WS-MTX-OPERATION        PIC X(20).
009600         10  WS-MTX-LIGHT             PIC 9(03)V9(04).
009700         10  WS-MTX-MEDIUM            PIC 9(03)V9(04).
009800         10  WS-MTX-HEAVY             PIC 9(03)V9(04).
009900 01  WS-MHR-MATRIX-DUMP REDEFINES WS-MHR-MATRIX-VALUES
010000                                      PIC X(328).
010100
010200******************************************************************
010300*  UNROUNDED WORK FIELDS - CARRIED AT FULL PRECISION UNTIL THE   *
010400*  FINAL ROUNDED FIGURES ARE STRUCK FOR THE RESULT RECORD        *
010500******************************************************************
010600 01  WS-CALC-WORK.
010700     05  WS-D-RAW                     PIC 9(09)V9(04) COMP-3.
010800     05  WS-OH-RAW                    PIC 9(05)V9(04) COMP-3.
010900     05  WS-PROFIT-RAW                PIC 9(09)V9(04) COMP-3.
011000     05  WS-PF-RAW                    PIC 9(09)V9(04) COMP-3.
011100     05  WS-UNIT-RAW                  PIC 9(09)V9(04) COMP-3.
011200 01  WS-CALC-WORK-R REDEFINES WS-CALC-WORK.
011300     05  WS-CALC-WORK-BYTES           PIC X(19).
011400
011500 LINKAGE SECTION.
011600 COPY HCECSTLK.
011700
011800 PROCEDURE DIVISION USING HCECST-PARM.
011900
012000 PG000-MAIN-LOGIC.
012100     MOVE 'CALCULATING COSTS' TO WS-PGM-STATUS.
012200     MOVE 0 TO CST-RETCODE.
012300*          MAN-HOURS FIRST - THE COST FORMULA BELOW NEEDS THE
012400*          FINAL PER-UNIT HOURS FIGURE BEFORE IT CAN RUN.
012500     PERFORM 1000-DETERMINE-MAN-HOURS THRU 1000-EXIT.
012600     PERFORM 2000-CALCULATE-COSTS THRU 2000-EXIT.
012700     GOBACK.
012800
012900******************************************************************
013000*  1000-DETERMINE-MAN-HOURS - OVERRIDE, ELSE MATRIX LOOKUP,      *
013100*  ELSE THE 0.5 HR FALLBACK FOR AN UNKNOWN OPERATION             *
013200******************************************************************
013300 1000-DETERMINE-MAN-HOURS.
013400*          AN OVERRIDE ON THE REQUEST WINS OUTRIGHT - THE STANDARD
013500*          MATRIX BELOW NEVER RUNS WHEN THE PLANNER SUPPLIED ONE.
013600     IF CST-MAN-HOURS-OVERRIDE > 0
013700         MOVE CST-MAN-HOURS-OVERRIDE TO CST-MAN-HOURS-OUT
013800     ELSE
013900*          0.5000 HR IS THE FALLBACK IF THE OPERATION NAME DOES
014000*          NOT MATCH ANY OF THE EIGHT MATRIX ROWS BELOW.
014100         MOVE 0.5000 TO CST-MAN-HOURS-OUT
014200         PERFORM 1100-SCAN-MATRIX-ROW THRU 1100-EXIT
014300                 VARYING WS-MTX-IDX FROM 1 BY 1
014400                 UNTIL WS-MTX-IDX > 8
014500     END-IF.
014600 1000-EXIT. EXIT.
014700
014800*  1100-SCAN-MATRIX-ROW - ONE MATRIX ROW HOLDS ALL THREE DUTY
014900*  COLUMNS FOR AN OPERATION, SO THE DUTY DECIDES WHICH COLUMN OF
015000*  THE MATCHING ROW FEEDS THE OUTGOING MAN-HOURS FIGURE.
015100 1100-SCAN-MATRIX-ROW.
015200     IF WS-MTX-OPERATION (WS-MTX-IDX) = CST-OPERATION-IN
015300         EVALUATE CST-DUTY-IN
015400             WHEN 'LIGHT '
015500                 MOVE WS-MTX-LIGHT (WS-MTX-IDX)
015600                      TO CST-MAN-HOURS-OUT
015700             WHEN 'MEDIUM'
015800                 MOVE WS-MTX-MEDIUM (WS-MTX-IDX)
015900                      TO CST-MAN-HOURS-OUT
016000             WHEN 'HEAVY '
016100                 MOVE WS-MTX-HEAVY (WS-MTX-IDX)
016200                      TO CST-MAN-HOURS-OUT
016300         END-EVALUATE
016400     END-IF.
016500 1100-EXIT. EXIT.
016600
016700******************************************************************
016800*  2000-CALCULATE-COSTS - BASIC COST, OVERHEADS, PROFIT,         *
016900*  PACKING/FORWARDING, UNIT COST, TOTAL COST, OUTSOURCING MHR    *
017000******************************************************************
017100 2000-CALCULATE-COSTS.
017200*          BASIC COST (D) - MAN-HOURS TIMES THE COMBINED MACHINE
017300*          HOUR RATE AND OPERATOR WAGE RATE.  KEPT AT 4 DECIMAL
017400*          PLACES IN WS-D-RAW UNTIL EVERYTHING BELOW HAS USED IT.
017500     COMPUTE WS-D-RAW =
017600             CST-MAN-HOURS-OUT * (CST-MHR-IN + CST-WAGE-RATE-IN).
017700     COMPUTE CST-BASIC-COST-OUT ROUNDED = WS-D-RAW.
017800
017900*          OVERHEADS ARE CARRIED FLAT AT THE OPERATOR WAGE RATE
018000*          FOR THE UNIT - NO SEPARATE OVERHEAD PERCENTAGE TABLE.
018100     MOVE CST-WAGE-RATE-IN TO WS-OH-RAW.
018200     COMPUTE CST-OVERHEADS-OUT ROUNDED = WS-OH-RAW.
018300
018400*          PROFIT IS A FLAT 10% MARGIN ON BASIC COST PLUS
018500*          OVERHEADS - THE PLANNING CELL'S STANDING MARKUP RULE.
018600     COMPUTE WS-PROFIT-RAW = 0.10 * (WS-D-RAW + WS-OH-RAW).
018700     COMPUTE CST-PROFIT-OUT ROUNDED = WS-PROFIT-RAW.
018800
018900*          PACKING/FORWARDING IS A FLAT 2% OF BASIC COST ALONE -
019000*          OVERHEADS AND PROFIT ARE NOT PART OF ITS BASE.
019100     COMPUTE WS-PF-RAW = 0.02 * WS-D-RAW.
019200     COMPUTE CST-PACK-FWD-OUT ROUNDED = WS-PF-RAW.
019300
019400*          UNIT COST SUMS THE FOUR UNROUNDED COMPONENTS BEFORE
019500*          ANY OF THEM WAS ROUNDED FOR THE REPORT, SO THE UNIT
019600*          AND TOTAL FIGURES DO NOT DRIFT FROM ROUNDING TWICE.
019700     COMPUTE WS-UNIT-RAW =
019800             WS-D-RAW + WS-OH-RAW + WS-PROFIT-RAW + WS-PF-RAW.
019900     COMPUTE CST-UNIT-COST-OUT ROUNDED = WS-UNIT-RAW.
020000
020100*          TOTAL COST EXTENDS THE UNROUNDED UNIT COST BY THE
020200*          REQUESTED QUANTITY, ROUNDING ONLY AT THE END.
020300     COMPUTE CST-TOTAL-COST-OUT ROUNDED =
020400             WS-UNIT-RAW * CST-QUANTITY-IN.
020500
020600*          HAL0388 - OUTSOURCING COMPARISON FIGURE FOR THE
020700*          MAKE-VS-BUY REVIEW.  DOUBLES THE WAGE RATE TO STAND IN
020800*          FOR A CONTRACTOR'S LOADED LABOUR RATE - NOT USED IN
020900*          THE IN-HOUSE COST FIGURES ABOVE, REPORTED SEPARATELY.
021000     COMPUTE CST-OUTSRC-MHR-OUT ROUNDED =                         HAL0388
021100             CST-MHR-IN + (2 * CST-WAGE-RATE-IN).
021200 2000-EXIT. EXIT.
