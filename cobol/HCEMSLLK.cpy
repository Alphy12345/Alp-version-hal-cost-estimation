000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = HCEMSLLK                                  *
000400*                                                                *
000500* DESCRIPTIVE NAME = HAL Cost Estimation - Linkage parameter     *
000600*                     block for CALL 'HCEMSEL' (machine          *
000700*                     selector / machine category from name).   *
000800*                                                                *
000900* FUNCTION =                                                     *
001000*      A single multi-purpose linkage block driven by MSL-       *
001100*      FUNCTION: auto-select a machine category, map (operation, *
001200*      category) to a machine name, or classify a supplied       *
001300*      machine name back into a category.                        *
001400*----------------------------------------------------------------*
001500* CHANGE ACTIVITY :                                               *
001600*   DATE     BY   TICKET   REMARKS                                *
001700*   04/22/91  RSK  HAL0119  ORIGINAL LINKAGE BLOCK                *
001800*   02/14/94  DKV  HAL0402  ADDED FUNCTION SWITCH SO ONE CU CAN   *
001900*                           SERVE ALL THREE MACHINE-SELECT CALLS  *
002000******************************************************************
002100 01  HCEMSL-PARM.
002200* INPUT
002300     05  MSL-FUNCTION                 PIC X(01).                  HAL0402 
002400         88  MSL-SELECT-CATEGORY          VALUE '1'.
002500         88  MSL-SELECT-MACH-NAME         VALUE '2'.
002600         88  MSL-CATEGORY-FROM-NAME       VALUE '3'.
002700     05  MSL-DUTY-IN                  PIC X(06).
002800     05  MSL-MATERIAL-IN              PIC X(12).
002900     05  MSL-OPERATION-IN             PIC X(20).
003000     05  MSL-MACHINE-NAME-IN          PIC X(30).
003100* OUTPUT
003200     05  MSL-CATEGORY-OUT             PIC X(12).
003300     05  MSL-MACHINE-NAME-OUT         PIC X(30).
003400     05  FILLER                       PIC X(09).
