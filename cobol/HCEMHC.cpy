000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = HCEMHC                                    *
000400*                                                                *
000500* DESCRIPTIVE NAME = HAL Cost Estimation - MHR Configuration     *
000600*                     record layout (file MHRCFGIN).             *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      One entry per (operation type, duty, machine) combination *
001000*      carrying the machine hour rate used by HCEMHR.  Rows with *
001100*      a zero rate are treated as unconfigured.                  *
001200*----------------------------------------------------------------*
001300* CHANGE ACTIVITY :                                               *
001400*   DATE     BY   TICKET   REMARKS                                *
001500*   03/11/91  RSK  HAL0114  ORIGINAL LAYOUT                       *
001600*   11/04/95  DKV  HAL0447  DROPPED INVESTMENT COST/POWER/HOURS   *
001700*                           FREE-TEXT FIELDS - NEVER USED IN ANY  *
001800*                           CALCULATION, RATE ONLY FROM HERE ON   *
001900*   06/17/99  PNM  HAL0512  Y2K - NO DATE FIELDS, SIGNED OFF      *
002000*   03/19/02  SNB  HAL0548  DROPPED THE TRAILING FILLER - THE     *
002100*                           FIVE NUMERIC FIELDS ALREADY HIT THE   *
002200*                           FULL 25-BYTE MHRCFGIN RECORD          *
002300******************************************************************
002400 01  HCE-MHRCFG-RECORD.
002500     05  MHR-ID                       PIC 9(04).
002600     05  MHR-OP-TYPE-ID               PIC 9(04).
002700     05  MHR-DUTY-ID                  PIC 9(04).
002800     05  MHR-MACHINE-ID               PIC 9(04).
002900     05  MHR-RATE                     PIC 9(07)V99.
