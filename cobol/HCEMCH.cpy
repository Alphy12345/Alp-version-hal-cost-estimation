000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = HCEMCH                                    *
000400*                                                                *
000500* DESCRIPTIVE NAME = HAL Cost Estimation - Machine Master        *
000600*                     record layout (file MACHIN).  Reference    *
000700*                     table, loaded to WS-MACHINE-TABLE at       *
000800*                     start of run by HCEMAIN.                   *
000900*                                                                *
001000* FUNCTION =                                                     *
001100*      One entry per shop machine; ties an installed machine     *
001200*      to its operation type for MHR and man-hours lookups.      *
001300*----------------------------------------------------------------*
001400* CHANGE ACTIVITY :                                               *
001500*   DATE     BY   TICKET   REMARKS                                *
001600*   03/11/91  RSK  HAL0114  ORIGINAL LAYOUT                       *
001700*   06/17/99  PNM  HAL0512  Y2K - NO DATE FIELDS, SIGNED OFF      *
001800*   03/19/02  SNB  HAL0548  DROPPED THE TRAILING FILLER - MCH-ID  *
001900*                           + MCH-NAME + MCH-OP-ID ALREADY HITS   *
002000*                           THE FULL 38-BYTE MACHIN RECORD        *
002100******************************************************************
002200 01  HCE-MACHINE-RECORD.
002300     05  MCH-ID                       PIC 9(04).
002400     05  MCH-NAME                     PIC X(30).
002500     05  MCH-NAME-R REDEFINES MCH-NAME.
002600         10  MCH-NAME-WORD1           PIC X(15).
002700         10  MCH-NAME-WORD2           PIC X(15).
002800     05  MCH-OP-ID                    PIC 9(04).
