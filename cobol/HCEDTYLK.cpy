000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = HCEDTYLK                                  *
000400*                                                                *
000500* DESCRIPTIVE NAME = HAL Cost Estimation - Linkage parameter     *
000600*                     block for CALL 'HCEDUTY' (duty classifier).*
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      Passes the normalized shape/dimension/material/operation  *
001000*      data into HCEDUTY and returns the resolved duty name.     *
001100*----------------------------------------------------------------*
001200* CHANGE ACTIVITY :                                               *
001300*   DATE     BY   TICKET   REMARKS                                *
001400*   04/22/91  RSK  HAL0119  ORIGINAL LINKAGE BLOCK                *
001500*   02/14/94  DKV  HAL0402  ADDED DTY-VOLUME FOR FALLBACK SCORE   *
001600******************************************************************
001700 01  HCEDTY-PARM.
001800* INPUT
001900     05  DTY-SHAPE                    PIC X(01).
002000     05  DTY-DIAMETER                 PIC 9(05)V99.
002100     05  DTY-LENGTH                   PIC 9(05)V99.
002200     05  DTY-BREADTH                  PIC 9(05)V99.
002300     05  DTY-HEIGHT                   PIC 9(05)V99.
002400     05  DTY-VOLUME                   PIC 9(11)V99.               HAL0402 
002500     05  DTY-MATERIAL                 PIC X(12).
002600     05  DTY-OPERATION                PIC X(20).
002700* OUTPUT
002800     05  DTY-DUTY-OUT                 PIC X(06).
002900     05  DTY-RETCODE                  PIC 9(04).
003000         88  DTY-REQUEST-OK               VALUE 0.
003100     05  DTY-RETCODE-RDF REDEFINES DTY-RETCODE
003200                                      PIC X(04).
003300     05  FILLER                       PIC X(06).
