000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  PROGRAM NAME: HCEMHR                                         *
000400*                                                                *
000500*  PROGRAMMER:  R. S. KAMATH                                     *
000600*               HAL LUCKNOW DIVISION - PLANNING CELL             *
000700*                                                                *
000800*  DATE: 04/22/1991                                              *
000900*                                                                *
001000*  OBJECTIVES OF COMPILE UNIT:                                   *
001100*                                                                *
001200*       LOOK UP THE MACHINE HOUR RATE (MHR) FOR A GIVEN           *
001300*       OPERATION / DUTY / MACHINE COMBINATION FROM THE MHR      *
001400*       CONFIGURATION TABLE BUILT BY HCEMAIN AT START OF RUN.    *
001500*                                                                *
001600*  FUNCTION OF THIS COMPILE UNIT:                                *
001700*                                                                *
001800*       RESOLVES OPERATION-TYPE ID AND DUTY ID BY NORMALISED     *
001900*       NAME MATCH, THEN TRIES AN EXACT (OP-ID, DUTY-ID,          *
002000*       MACHINE-ID) HIT ON THE MHR TABLE.  IF NO EXACT ROW HAS   *
002100*       A CONFIGURED RATE, FALLS BACK TO THE HIGHEST-SCORING      *
002200*       MACHINE-NAME MATCH AMONG ROWS FOR THE SAME OPERATION      *
002300*       AND DUTY.  RETURNS NOT-CONFIGURED WHEN NEITHER SUCCEEDS. *
002400******************************************************************
002500*  CHANGE LOG                                                    *
002600*  ----------                                                    *
002700*  04/22/91  RSK  HAL0119  ORIGINAL PROGRAM - EXACT-ID LOOKUP    *
002800*                          ONLY                                  *
002900*  02/14/94  DKV  HAL0402  ADDED NORMALISED NAME-TO-ID RESOLUTION*
003000*                          SO OPTYPE/DUTY MASTER TEXT NO LONGER  *
003100*                          HAS TO MATCH THE REQUEST CHARACTER    *
003200*                          FOR CHARACTER                         *
003300*  11/04/95  DKV  HAL0447  ADDED NAME-SCORED FALLBACK - SHOP     *
003400*                          FLOOR WAS GETTING TOO MANY E3 QUOTES  *
003500*                          WHEN THE EXACT MACHINE WAS NOT ON THE *
003600*                          RATE CARD BUT A SIMILAR ONE WAS       *
003700*  06/17/99  PNM  HAL0512  Y2K REVIEW - NO DATE FIELDS IN THIS   *
003800*                          PROGRAM, SIGNED OFF FOR CENTURY ROLL  *
003900*  07/14/04  MTV  HAL0579  ADDED WS-PGM-STATUS PER PLANNING CELL *
004000*                          CODING STANDARD - LETS A CORE DUMP    *
004100*                          SHOW WHICH LOOKUP PASS WAS RUNNING    *
004200*  04/18/05  MTV  HAL0585  3020-LOOKUP-ROW-MACHINE-NAME NOW      *
004300*                          FOLDS HYPHENS/UNDERSCORES TO SPACES   *
004400*                          AND SQUEEZES THE MASTER'S MACHINE     *
004500*                          NAME BEFORE 3030 SCORES IT - THE      *
004600*                          MASTER'S OWN PUNCTUATION (E.G. "CNC   *
004700*                          LATHE - 3 AXIS") WAS DEFEATING THE    *
004800*                          NAME-SCORED FALLBACK EVEN WHEN THE    *
004900*                          REQUEST NAMED THE SAME MACHINE - SEE  *
005000*                          THE MATCHING HAL0585 ENTRY IN HCEMAIN *
005100******************************************************************
005200 PROGRAM-ID.             HCEMHR.
005300 AUTHOR.                 R S KAMATH.
005400 INSTALLATION.           HAL LUCKNOW DIVISION.
005500 DATE-WRITTEN.           04/22/1991.
005600 DATE-COMPILED.          CURRENT-DATE.
005700 SECURITY.                UNCLASSIFIED - SHOP FLOOR COSTING USE.
005800
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.        IBM-370.
006200 OBJECT-COMPUTER.        IBM-370.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500
006600 DATA DIVISION.
006700 WORKING-STORAGE SECTION.
006800
006900 77  WS-PGM-STATUS                    PIC X(20) VALUE 'DUMMY'.   HAL0579
007000
007100******************************************************************
007200*  SWITCHES                                                      *
007300******************************************************************
007400 01  WS-SWITCHES.
007500     05  WS-EXACT-SW                  PIC X(01) VALUE 'N'.
007600         88  WS-EXACT-WAS-FOUND           VALUE 'Y'.
007700     05  WS-FALLBACK-SW                PIC X(01) VALUE 'N'.
007800         88  WS-FALLBACK-WAS-FOUND        VALUE 'Y'.
007900
008000******************************************************************
008100*  NORMALISED DUTY-NAME WORK AREA - SPLITS "MEDIUM DUTY " INTO   *
008200*  ITS FIRST WORD SO IT CAN BE COMPARED TO THE 6-BYTE DUTY CODE  *
008300******************************************************************
008400 01  WS-NORM-DUTY-WORK                PIC X(12).
008500 01  WS-NORM-DUTY-SPLIT REDEFINES WS-NORM-DUTY-WORK.
008600     05  WS-NORM-DUTY-W1              PIC X(06).
008700     05  WS-NORM-DUTY-W2              PIC X(06).
008800 01  WS-NORM-DUTY-BASE                PIC X(06).
008900
009000******************************************************************
009100*  ROW-SCORING WORK AREA (NAME-SCORED FALLBACK)                  *
009200******************************************************************
009300 01  WS-SCORE-ACCUM                   PIC S9(03) COMP-3 VALUE 0.
009400 01  WS-SCORE-ACCUM-D REDEFINES WS-SCORE-ACCUM PIC X(02).
009500 01  WS-ROW-SCORE                     PIC S9(03) COMP VALUE 0.
009600 01  WS-BEST-SCORE                    PIC S9(03) COMP VALUE 0.
009700 01  WS-BEST-IDX                      PIC 9(04) COMP VALUE 0.
009800 01  WS-ROW-MACHINE-NAME              PIC X(30) VALUE SPACES.
009900 01  WS-LEN-IN                        PIC 9(02) COMP VALUE 0.
010000 01  WS-LEN-ROW                       PIC 9(02) COMP VALUE 0.
010100*                                                                  HAL0585
010200*    WORK AREA FOR NORMALISING THE MASTER'S MACHINE NAME AT        HAL0585
010300*    3026-SQUEEZE-ROW-NAME - SAME HYPHEN/UNDERSCORE FOLD AND       HAL0585
010400*    SQUEEZE HCEMAIN APPLIES TO THE REQUEST NAME BEFORE IT GETS    HAL0585
010500*    HERE (SEE HCEMAIN 1010/1011), SO THE 3030 COMPARE IS APPLES   HAL0585
010600*    TO APPLES.                                                    HAL0585
010700 01  WS-RNS-WORK                      PIC X(30) VALUE SPACES.      HAL0585
010800 01  WS-RNS-IN-IDX                    PIC 9(02) COMP VALUE 0.      HAL0585
010900 01  WS-RNS-OUT-IDX                   PIC 9(02) COMP VALUE 0.      HAL0585
011000 01  WS-RNS-PREV-SW                   PIC X(01) VALUE 'Y'.         HAL0585
011100
011200 01  WS-BEST-RATE                     PIC 9(07)V99 VALUE 0.
011300 01  WS-BEST-RATE-R REDEFINES WS-BEST-RATE.
011400     05  WS-BEST-RATE-WHOLE           PIC 9(07).
011500     05  WS-BEST-RATE-DEC             PIC 99.
011600
011700 LINKAGE SECTION.
011800 COPY HCEMHRLK.
011900
012000 PROCEDURE DIVISION USING HCEMHR-PARM.
012100
012200 PG000-MAIN-LOGIC.
012300     MOVE 'RESOLVING RATE' TO WS-PGM-STATUS.
012400     MOVE 0 TO MHRLK-RETCODE.
012500     MOVE 0 TO MHRLK-RATE-OUT.
012600     MOVE 'N' TO WS-EXACT-SW.
012700     MOVE 'N' TO WS-FALLBACK-SW.
012800*          NAMES IN, IDS OUT - EVERYTHING BELOW WORKS OFF THE
012900*          NUMERIC IDS, NOT THE MASTER TEXT.
013000     PERFORM 1000-RESOLVE-OPERATION-ID THRU 1000-EXIT.
013100     PERFORM 1500-RESOLVE-DUTY-ID THRU 1500-EXIT.
013200     PERFORM 2000-EXACT-ID-SEARCH THRU 2000-EXIT.
013300*          ONLY TRY THE NAME-SCORED FALLBACK WHEN THE EXACT
013400*          MACHINE ROW WAS NOT CONFIGURED WITH A RATE.
013500     IF NOT WS-EXACT-WAS-FOUND
013600         PERFORM 3000-NAME-SCORED-FALLBACK THRU 3000-EXIT
013700     END-IF.
013800*          NEITHER PASS SCORED - RETCODE 4 TELLS HCEMAIN THIS IS
013900*          A NOT-CONFIGURED REJECT, NOT A COST OF ZERO.
014000     IF NOT WS-EXACT-WAS-FOUND AND NOT WS-FALLBACK-WAS-FOUND
014100         MOVE 4 TO MHRLK-RETCODE
014200     END-IF.
014300     GOBACK.
014400
014500******************************************************************
014600*  1000-RESOLVE-OPERATION-ID - NORMALISED NAME MATCH AGAINST     *
014700*  THE OPERATION-TYPE TABLE                                      *
014800******************************************************************
014900*          UPPERCASES THE MASTER NAME IN PLACE SO A LOWER OR
015000*          MIXED-CASE OPERATION-TYPE MASTER STILL MATCHES THE
015100*          REQUEST TEXT, WHICH HCEMAIN ALWAYS UPPERCASES FIRST.
015200 1000-RESOLVE-OPERATION-ID.                                       HAL0402
015300     MOVE ZERO TO MHRLK-OP-ID-IN.
015400     PERFORM 1010-SCAN-OPTYPE-ROW THRU 1010-EXIT
015500             VARYING MHRLK-OPT-IDX FROM 1 BY 1
015600             UNTIL MHRLK-OPT-IDX > MHRLK-OPTYPE-COUNT
015700                OR MHRLK-OP-ID-IN NOT = ZERO.
015800 1000-EXIT. EXIT.
015900
016000 1010-SCAN-OPTYPE-ROW.
016100     INSPECT MHRLK-OPT-NAME (MHRLK-OPT-IDX) CONVERTING
016200         'abcdefghijklmnopqrstuvwxyz' TO
016300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
016400     IF MHRLK-OPT-NAME (MHRLK-OPT-IDX) = MHRLK-OPERATION-IN
016500         MOVE MHRLK-OPT-ID (MHRLK-OPT-IDX) TO MHRLK-OP-ID-IN
016600     END-IF.
016700 1010-EXIT. EXIT.
016800
016900******************************************************************
017000*  1500-RESOLVE-DUTY-ID - NORMALISED NAME MATCH AGAINST THE      *
017100*  DUTY TABLE.  STRIPS A TRAILING "DUTY" WORD (E.G. "MEDIUM      *
017200*  DUTY ") SO THE MASTER TEXT COMPARES TO THE 6-BYTE DUTY CODE   *
017300******************************************************************
017400 1500-RESOLVE-DUTY-ID.
017500     MOVE ZERO TO MHRLK-DUTY-ID-IN.
017600     PERFORM 1510-SCAN-DUTY-ROW THRU 1510-EXIT
017700             VARYING MHRLK-DUT-IDX FROM 1 BY 1
017800             UNTIL MHRLK-DUT-IDX > MHRLK-DUTY-COUNT
017900                OR MHRLK-DUTY-ID-IN NOT = ZERO.
018000 1500-EXIT. EXIT.
018100
018200 1510-SCAN-DUTY-ROW.
018300     MOVE MHRLK-DUT-NAME (MHRLK-DUT-IDX) TO WS-NORM-DUTY-WORK.
018400     INSPECT WS-NORM-DUTY-WORK CONVERTING
018500         'abcdefghijklmnopqrstuvwxyz' TO
018600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
018700     IF WS-NORM-DUTY-W2 (1:4) = 'DUTY'
018800         MOVE WS-NORM-DUTY-W1 TO WS-NORM-DUTY-BASE
018900     ELSE
019000         MOVE WS-NORM-DUTY-WORK (1:6) TO WS-NORM-DUTY-BASE
019100     END-IF.
019200     IF WS-NORM-DUTY-BASE = MHRLK-DUTY-IN
019300         MOVE MHRLK-DUT-ID (MHRLK-DUT-IDX) TO MHRLK-DUTY-ID-IN
019400     END-IF.
019500 1510-EXIT. EXIT.
019600
019700******************************************************************
019800*  2000-EXACT-ID-SEARCH - (OP-ID, DUTY-ID, MACHINE-ID) HIT ON    *
019900*  THE MHR TABLE, RATE MUST BE NON-ZERO TO COUNT AS CONFIGURED   *
020000******************************************************************
020100 2000-EXACT-ID-SEARCH.
020200     PERFORM 2010-SCAN-MHR-ROW THRU 2010-EXIT
020300             VARYING MHRLK-MHR-IDX FROM 1 BY 1
020400             UNTIL MHRLK-MHR-IDX > MHRLK-MHR-COUNT
020500                OR WS-EXACT-WAS-FOUND.
020600 2000-EXIT. EXIT.
020700
020800 2010-SCAN-MHR-ROW.
020900     IF MHRLK-MHR-OP-ID (MHRLK-MHR-IDX)      = MHRLK-OP-ID-IN
021000        AND MHRLK-MHR-DUTY-ID (MHRLK-MHR-IDX) = MHRLK-DUTY-ID-IN
021100        AND MHRLK-MHR-MACHINE-ID (MHRLK-MHR-IDX)
021200                                            = MHRLK-MACHINE-ID-IN
021300        AND MHRLK-MHR-RATE (MHRLK-MHR-IDX) > 0
021400         MOVE MHRLK-MHR-RATE (MHRLK-MHR-IDX) TO MHRLK-RATE-OUT
021500         MOVE 0 TO MHRLK-RETCODE
021600         SET WS-EXACT-WAS-FOUND TO TRUE
021700     END-IF.
021800 2010-EXIT. EXIT.
021900
022000******************************************************************
022100*  3000-NAME-SCORED-FALLBACK - AMONG MHR ROWS FOR THE SAME OP-ID *
022200*  AND DUTY-ID, SCORE THE MACHINE-NAME MATCH (2/1/0) AND TAKE    *
022300*  THE FIRST HIGHEST-SCORING ROW.  A SCORE OF 2 STOPS THE SCAN   *
022400******************************************************************
022500 3000-NAME-SCORED-FALLBACK.                                       HAL0447
022600*          FIND THE TRUE LENGTH OF THE REQUESTED MACHINE NAME BY
022700*          BACKING UP FROM POSITION 30 OVER TRAILING SPACES - THE
022800*          CONTAINS-CHECK BELOW NEEDS BOTH LENGTHS EXACT.
022900     MOVE 0 TO WS-BEST-SCORE.
023000     MOVE 0 TO WS-BEST-IDX.
023100     PERFORM VARYING WS-LEN-IN FROM 30 BY -1
023200             UNTIL WS-LEN-IN = 0
023300                OR MHRLK-MACHINE-NAME-IN (WS-LEN-IN:1)
023400                                                 NOT = SPACE.
023500*          WALK EVERY MHR ROW FOR THIS OP/DUTY PAIR AND KEEP THE
023600*          BEST-SCORING ONE - AN EARLY EXACT NAME HIT (SCORE 2)
023700*          SHORT-CIRCUITS THE REST OF THE TABLE.
023800     PERFORM 3010-SCORE-MHR-ROW THRU 3010-EXIT
023900             VARYING MHRLK-MHR-IDX FROM 1 BY 1
024000             UNTIL MHRLK-MHR-IDX > MHRLK-MHR-COUNT
024100                OR WS-BEST-SCORE = 2.
024200     IF WS-BEST-IDX NOT = ZERO
024300         MOVE MHRLK-MHR-RATE (WS-BEST-IDX) TO WS-BEST-RATE
024400         MOVE WS-BEST-RATE TO MHRLK-RATE-OUT
024500         MOVE 0 TO MHRLK-RETCODE
024600         SET WS-FALLBACK-WAS-FOUND TO TRUE
024700     END-IF.
024800 3000-EXIT. EXIT.
024900
025000 3010-SCORE-MHR-ROW.
025100     IF MHRLK-MHR-OP-ID (MHRLK-MHR-IDX)       = MHRLK-OP-ID-IN
025200        AND MHRLK-MHR-DUTY-ID (MHRLK-MHR-IDX) = MHRLK-DUTY-ID-IN
025300        AND MHRLK-MHR-RATE (MHRLK-MHR-IDX) > 0
025400         PERFORM 3020-LOOKUP-ROW-MACHINE-NAME THRU 3020-EXIT
025500         PERFORM 3030-SCORE-MACHINE-NAME THRU 3030-EXIT
025600         IF WS-ROW-SCORE > WS-BEST-SCORE
025700             MOVE WS-ROW-SCORE TO WS-BEST-SCORE
025800             MOVE MHRLK-MHR-IDX TO WS-BEST-IDX
025900         END-IF
026000     END-IF.
026100 3010-EXIT. EXIT.
026200
026300 3020-LOOKUP-ROW-MACHINE-NAME.
026400     MOVE SPACES TO WS-ROW-MACHINE-NAME.
026500     PERFORM 3025-SCAN-MACHINE-ROW THRU 3025-EXIT
026600             VARYING MHRLK-MCH-IDX FROM 1 BY 1
026700             UNTIL MHRLK-MCH-IDX > MHRLK-MACHINE-COUNT
026800                OR WS-ROW-MACHINE-NAME NOT = SPACES.
026900     INSPECT WS-ROW-MACHINE-NAME CONVERTING                        HAL0585
027000         'abcdefghijklmnopqrstuvwxyz_-' TO                         HAL0585
027100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ  '.                           HAL0585
027200     PERFORM 3026-SQUEEZE-ROW-NAME THRU 3026-EXIT.                 HAL0585
027300     PERFORM VARYING WS-LEN-ROW FROM 30 BY -1
027400             UNTIL WS-LEN-ROW = 0
027500                OR WS-ROW-MACHINE-NAME (WS-LEN-ROW:1)
027600                                                 NOT = SPACE.
027700 3020-EXIT. EXIT.
027800
027900 3025-SCAN-MACHINE-ROW.
028000     IF MHRLK-MCH-ID (MHRLK-MCH-IDX) =
028100                       MHRLK-MHR-MACHINE-ID (MHRLK-MHR-IDX)
028200         MOVE MHRLK-MCH-NAME (MHRLK-MCH-IDX)
028300                                       TO WS-ROW-MACHINE-NAME
028400     END-IF.
028500 3025-EXIT. EXIT.

028600******************************************************************
028700*  3026-SQUEEZE-ROW-NAME - COLLAPSE THE RUNS OF SPACES THE        HAL0585
028800*  HYPHEN/UNDERSCORE FOLD ABOVE LEAVES IN THE MASTER'S MACHINE    HAL0585
028900*  NAME (SAME TECHNIQUE AS HCEMAIN 1011-SQUEEZE-MACHINE-NAME).    HAL0585
029000******************************************************************
029100 3026-SQUEEZE-ROW-NAME.
029200     MOVE SPACES TO WS-RNS-WORK.                                   HAL0585
029300     MOVE 0 TO WS-RNS-OUT-IDX.                                     HAL0585
029400     MOVE 'Y' TO WS-RNS-PREV-SW.                                   HAL0585
029500     PERFORM 3027-SQUEEZE-ONE-ROW-CHAR THRU 3027-EXIT              HAL0585
029600             VARYING WS-RNS-IN-IDX FROM 1 BY 1                     HAL0585
029700             UNTIL WS-RNS-IN-IDX > 30.                             HAL0585
029800     MOVE WS-RNS-WORK TO WS-ROW-MACHINE-NAME.                      HAL0585
029900 3026-EXIT. EXIT.
030000
030100*  3027-SQUEEZE-ONE-ROW-CHAR - ONE CHARACTER OF THE SCAN - A       HAL0585
030200*  SPACE IS COPIED ONLY WHEN THE PRIOR CHARACTER WAS NOT ALSO      HAL0585
030300*  A SPACE.                                                       HAL0585
030400 3027-SQUEEZE-ONE-ROW-CHAR.
030500     IF WS-ROW-MACHINE-NAME (WS-RNS-IN-IDX:1) = SPACE              HAL0585
030600         IF WS-RNS-PREV-SW NOT = 'Y'                               HAL0585
030700             ADD 1 TO WS-RNS-OUT-IDX                               HAL0585
030800             MOVE SPACE TO WS-RNS-WORK (WS-RNS-OUT-IDX:1)          HAL0585
030900             MOVE 'Y' TO WS-RNS-PREV-SW                            HAL0585
031000         END-IF
031100     ELSE
031200         ADD 1 TO WS-RNS-OUT-IDX                                   HAL0585
031300         MOVE WS-ROW-MACHINE-NAME (WS-RNS-IN-IDX:1) TO             HAL0585
031400             WS-RNS-WORK (WS-RNS-OUT-IDX:1)                        HAL0585
031500         MOVE 'N' TO WS-RNS-PREV-SW                                HAL0585
031600     END-IF.
031700 3027-EXIT. EXIT.
031800
031900*  3030-SCORE-MACHINE-NAME - 2 FOR AN EXACT NAME MATCH, 1 FOR A
032000*  SUBSTRING EITHER WAY (E.G. REQUEST NAMED THE MACHINE WITHOUT
032100*  ITS MODEL SUFFIX), 0 OTHERWISE.
032200 3030-SCORE-MACHINE-NAME.
032300     MOVE 0 TO WS-ROW-SCORE.
032400     IF WS-ROW-MACHINE-NAME = MHRLK-MACHINE-NAME-IN
032500         MOVE 2 TO WS-ROW-SCORE
032600     ELSE
032700         IF WS-ROW-MACHINE-NAME NOT = SPACES
032800            AND MHRLK-MACHINE-NAME-IN NOT = SPACES
032900             PERFORM 3040-CHECK-CONTAINS THRU 3040-EXIT
033000         END-IF
033100     END-IF.
033200 3030-EXIT. EXIT.
033300
033400******************************************************************
033500*  3040-CHECK-CONTAINS - SCORE 1 WHEN ONE NORMALISED MACHINE     *
033600*  NAME CONTAINS THE OTHER (SUBSTRING EITHER DIRECTION)          *
033700******************************************************************
033800 3040-CHECK-CONTAINS.
033900     IF WS-LEN-IN > 0 AND WS-LEN-ROW > 0
034000         MOVE 0 TO WS-SCORE-ACCUM
034100         INSPECT MHRLK-MACHINE-NAME-IN (1:WS-LEN-IN) TALLYING
034200             WS-SCORE-ACCUM FOR ALL
034300             WS-ROW-MACHINE-NAME (1:WS-LEN-ROW)
034400         IF WS-SCORE-ACCUM > 0
034500             MOVE 1 TO WS-ROW-SCORE
034600         ELSE
034700             MOVE 0 TO WS-SCORE-ACCUM
034800             INSPECT WS-ROW-MACHINE-NAME (1:WS-LEN-ROW)
034900                 TALLYING WS-SCORE-ACCUM FOR ALL
035000                 MHRLK-MACHINE-NAME-IN (1:WS-LEN-IN)
035100             IF WS-SCORE-ACCUM > 0
035200                 MOVE 1 TO WS-ROW-SCORE
035300             END-IF
035400         END-IF
035500     END-IF.
035600 3040-EXIT. EXIT.
