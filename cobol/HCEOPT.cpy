000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = HCEOPT                                    *
000400*                                                                *
000500* DESCRIPTIVE NAME = HAL Cost Estimation - Operation Type        *
000600*                     record layout (file OPTYPIN).              *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      One entry per machining operation (TURNING, MILLING ...). *
001000*      OPT-ID is the FK used by MHRCONFIG and the man-hours      *
001100*      matrix keyed lookups in HCECOST.                          *
001200*----------------------------------------------------------------*
001300* CHANGE ACTIVITY :                                               *
001400*   DATE     BY   TICKET   REMARKS                                *
001500*   03/11/91  RSK  HAL0114  ORIGINAL LAYOUT                       *
001600*   06/17/99  PNM  HAL0512  Y2K - NO DATE FIELDS, SIGNED OFF      *
001700*   03/19/02  SNB  HAL0548  DROPPED THE TRAILING FILLER - OPT-ID  *
001800*                           PLUS OPT-NAME ALREADY HITS THE FULL   *
001900*                           24-BYTE OPTYPIN RECORD, FILLER WAS    *
002000*                           PADDING PAST END-OF-RECORD            *
002100******************************************************************
002200 01  HCE-OPTYPE-RECORD.
002300     05  OPT-ID                       PIC 9(04).
002400     05  OPT-NAME                     PIC X(20).
