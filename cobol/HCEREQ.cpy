000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = HCEREQ                                    *
000400*                                                                *
000500* DESCRIPTIVE NAME = HAL Cost Estimation - Estimation Request    *
000600*                     record layout (file REQSTIN).  One entry   *
000700*                     per part to be costed.                     *
000800*                                                                *
000900* FUNCTION =                                                     *
001000*      Carries the shape/dimension/material/operation data for   *
001100*      one estimation request, plus the optional overrides       *
001200*      (machine name, duty, man-hours) that bypass the auto-     *
001300*      selection logic in HCEDUTY/HCEMSEL/HCECOST.                *
001400*----------------------------------------------------------------*
001500* CHANGE ACTIVITY :                                               *
001600*   DATE     BY   TICKET   REMARKS                                *
001700*   03/11/91  RSK  HAL0114  ORIGINAL LAYOUT                       *
001800*   09/02/93  DKV  HAL0388  ADDED REQ-DUTY-OVERRIDE AND           *
001900*                           REQ-MAN-HOURS FOR SHOP-FLOOR OVERRIDE *
002000*   06/17/99  PNM  HAL0512  Y2K - NO DATE FIELDS ON THIS RECORD,  *
002100*                           REVIEWED AND SIGNED OFF               *
002200******************************************************************
002300 01  HCE-REQUEST-RECORD.
002400     05  REQ-ID                      PIC X(08).
002500     05  REQ-OPERATION                PIC X(20).
002600     05  REQ-MATERIAL                 PIC X(12).
002700     05  REQ-SHAPE                    PIC X(01).
002800         88  REQ-SHAPE-ROUND              VALUE 'R'.
002900         88  REQ-SHAPE-BOX                VALUE 'B'.
003000     05  REQ-DIMENSIONS.
003100         10  REQ-DIAMETER             PIC 9(05)V99.
003200         10  REQ-LENGTH               PIC 9(05)V99.
003300         10  REQ-BREADTH              PIC 9(05)V99.
003400         10  REQ-HEIGHT               PIC 9(05)V99.
003500     05  REQ-DIMENSIONS-R REDEFINES REQ-DIMENSIONS.
003600         10  REQ-DIA-R                PIC 9(05)V99.
003700         10  REQ-LEN-R                PIC 9(05)V99.
003800         10  REQ-RECT-R               PIC 9(05)V99 OCCURS 2 TIMES.
003900     05  REQ-MACHINE-NAME             PIC X(30).
004000     05  REQ-DUTY-OVERRIDE            PIC X(06).                  HAL0388 
004100     05  REQ-MAN-HOURS                PIC 9(03)V9(04).            HAL0388 
004200     05  REQ-QUANTITY                 PIC 9(05).
004300     05  FILLER                       PIC X(23).
